000100******************************************************************
000200* Copybook       :: PHREC01C
000300* Bibliothek     :: "=PHRLIB"
000400* Letzte Aenderung :: 2019-10-14
000500* Letzte Version   :: B.03.00
000600* Kurzbeschreibung :: Satzbilder fuer die Kurshistorie (Firmen-
000700*                      Stammsatz, Tageskurs, angereicherter
000800*                      Ausgabesatz)
000900*
001000* Aenderungen:
001100*----------------------------------------------------------------*
001200* Vers.  | Datum    | von | Kommentar                            *
001300*--------|----------|-----|--------------------------------------*
001400* A.00.00|2019-02-04| kl  | Neuerstellung (Stammsatz + Tageskurs)
001500* A.01.00|2019-03-19| kl  | Satzbild fuer angereicherten Satz
001600*                         | (RET/CUMPROD/ADJ-PRICE) ergaenzt
001700* B.00.00|2019-05-02| MUE | Null-Anzeiger je Kursfeld eingefuehrt,
001800*                         | da Rohdaten haeufig nicht numerisch
001900*                         | geliefert werden (Quelle: Boersen-Feed)
002000* B.01.00|2019-06-11| MUE | FILLER-Reserve im Tages- und im
002100*                         | angereicherten Satz vergroessert
002150* B.02.00|2019-09-12| kl  | RET-Anzeiger ergaenzt (PHADJ0 kann so
002160*                         | die Abweichung vom Epsilon-Verfahren
002170*                         | der Quellapplikation dokumentieren)
002180* B.03.00|2019-10-14| MUE | Arbeitssicht PHR-AS-KURSPAAR entfernt -
002185*                         | PHADJ0 arbeitet inzwischen direkt auf
002190*                         | der LINK-KURS-TABELLE (Auftrag KURSHIST-18)
002200*----------------------------------------------------------------*
002300*
002400* Hinweis zum Firmen-Stammsatz: der Satz ist auf genau 40 Byte
002500* festgelegt (SYMBOL + FIRM-ID); es ist bewusst KEIN FILLER
002600* vorgesehen, da jedes der 40 Byte Nutzdaten sind und die Schnitt-
002700* stelle zur Kursverwaltung auf diese Satzlaenge fest verdrahtet
002800* ist.
002900*
003000******************************************************************
003100 01  PHR-FIRMEN-STAMMSATZ.
003200     05  PHR-FS-SYMBOL           PIC X(20).
003300     05  PHR-FS-FIRM-ID          PIC X(20).
003400
003500******************************************************************
003600* Tageskurs-Satz (Eingabe QUOTES) - je Firma, je Handelstag
003700******************************************************************
003800 01  PHR-TAGESKURS-SATZ.
003900     05  PHR-TK-FIRM-ID          PIC X(20).
004000     05  PHR-TK-TRADE-DATE       PIC 9(08).
004100     05  PHR-TK-PREISE.
004200         10  PHR-TK-PRICE-MIN    PIC S9(12)V9(02).
004300         10  PHR-TK-PRICE-MAX    PIC S9(12)V9(02).
004400         10  PHR-TK-PRICE-YDAY   PIC S9(12)V9(02).
004500         10  PHR-TK-PRICE-FIRST  PIC S9(12)V9(02).
004600         10  PHR-TK-PRICE-CLOSE  PIC S9(12)V9(02).
004700         10  PHR-TK-PRICE-LAST   PIC S9(12)V9(02).
004800     05  PHR-TK-TRADES-COUNT     PIC S9(09).
004900     05  PHR-TK-VOLUME           PIC S9(15).
005000     05  PHR-TK-VALUE            PIC S9(15).
005100     05  FILLER                  PIC X(10).
005200
005300*--------------------------------------------------------------------*
005400* Null-Anzeiger je Kursfeld - Praefix NF, 88 VALID/NULL
005500* (gesetzt von PHQINT0 bei der Feldkonvertierung; ein Byte je
005600*  numerisches Rohfeld, so wie es auch die Statusbytes der SSF-
005700*  Module aufgebaut sind)
005800*--------------------------------------------------------------------*
005900 01  PHR-TK-NULL-ANZEIGER.
006000     05  NF-PRICE-MIN            PIC X.
006100         88  NF-PRICE-MIN-VALID          VALUE "G".
006200         88  NF-PRICE-MIN-NULL           VALUE "N".
006300     05  NF-PRICE-MAX            PIC X.
006400         88  NF-PRICE-MAX-VALID          VALUE "G".
006500         88  NF-PRICE-MAX-NULL           VALUE "N".
006600     05  NF-PRICE-YDAY           PIC X.
006700         88  NF-PRICE-YDAY-VALID         VALUE "G".
006800         88  NF-PRICE-YDAY-NULL          VALUE "N".
006900     05  NF-PRICE-FIRST          PIC X.
007000         88  NF-PRICE-FIRST-VALID        VALUE "G".
007100         88  NF-PRICE-FIRST-NULL         VALUE "N".
007200     05  NF-PRICE-CLOSE          PIC X.
007300         88  NF-PRICE-CLOSE-VALID        VALUE "G".
007400         88  NF-PRICE-CLOSE-NULL         VALUE "N".
007500     05  NF-PRICE-LAST           PIC X.
007600         88  NF-PRICE-LAST-VALID         VALUE "G".
007700         88  NF-PRICE-LAST-NULL          VALUE "N".
007800     05  NF-TRADES-COUNT         PIC X.
007900         88  NF-TRADES-COUNT-VALID       VALUE "G".
008000         88  NF-TRADES-COUNT-NULL        VALUE "N".
008100     05  NF-VOLUME               PIC X.
008200         88  NF-VOLUME-VALID             VALUE "G".
008300         88  NF-VOLUME-NULL              VALUE "N".
008400     05  NF-VALUE                PIC X.
008500         88  NF-VALUE-VALID              VALUE "G".
008600         88  NF-VALUE-NULL               VALUE "N".
008700
008800******************************************************************
008900* Angereicherter Ausgabesatz (PRICES-OUT) - Tageskurs-Felder plus
009000* SYMBOL, Jalali-Datum und die drei Kennzahlen RET/CUMPROD/
009100* ADJ-PRICE (Quelle PHADJ0)
009200******************************************************************
009300 01  PHR-ANGEREICHERTER-SATZ.
009400     05  PHR-AS-FIRM-ID          PIC X(20).
009500     05  PHR-AS-SYMBOL           PIC X(20).
009600     05  PHR-AS-TRADE-DATE       PIC 9(08).
009700     05  PHR-AS-JDATE            PIC 9(08).
009800     05  PHR-AS-PREISE.
009900         10  PHR-AS-PRICE-MIN    PIC S9(12)V9(02).
010000         10  PHR-AS-PRICE-MAX    PIC S9(12)V9(02).
010100         10  PHR-AS-PRICE-YDAY   PIC S9(12)V9(02).
010200         10  PHR-AS-PRICE-FIRST  PIC S9(12)V9(02).
010300         10  PHR-AS-PRICE-CLOSE  PIC S9(12)V9(02).
010400         10  PHR-AS-PRICE-LAST   PIC S9(12)V9(02).
010500     05  PHR-AS-TRADES-COUNT     PIC S9(09).
010600     05  PHR-AS-VOLUME           PIC S9(15).
010700     05  PHR-AS-VALUE            PIC S9(15).
010800     05  PHR-AS-RET              PIC S9(05)V9(09).
010900     05  PHR-AS-CUMPROD          PIC S9(05)V9(09).
011000     05  PHR-AS-ADJ-PRICE        PIC S9(12)V9(04).
011050     05  PHR-AS-RET-ANZEIGER     PIC X.
011070         88  PHR-AS-RET-OK               VALUE "G".
011090         88  PHR-AS-RET-ABWEICHUNG       VALUE "A".
011100     05  FILLER                  PIC X(14).
