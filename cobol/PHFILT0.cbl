000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?NOLMAP, SYMBOLS, INSPECT
000300?SAVE ALL
000400?SAVEABEND
000500?LINES 66
000600?CHECK 3
000700
000800 IDENTIFICATION DIVISION.
000900
001000 PROGRAM-ID. PHFILT0M.
001100 AUTHOR. K. LORENZ.
001200 INSTALLATION. WERTPAPIERABRECHNUNG.
001300 DATE-WRITTEN. 2019-02-04.
001400 DATE-COMPILED.
001500 SECURITY. NICHT OEFFENTLICH.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2020-02-11
001900* Letzte Version   :: A.02.01
002000* Kurzbeschreibung :: Modul fuer Firmen-/Symbolfilter der
002100*                      Kurshistorie (aufgerufen aus PHBDRV0)
002200* Auftrag          :: KURSHIST-7 KURSHIST-11
002300*                      12345678901234567
002400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|2019-02-04| kl  | Neuerstellung
003000*A.01.00|2019-03-11| kl  | Ausschlusszeichen auf Ersatzbuchstabe
003100*       |          |     | "H" umgestellt (Einzel-Byte-Codepage,
003200*       |          |     | Original war kyrillisch/arabisch "H")
003300*A.01.01|2019-04-02| MUE | Pruefdatum-Anzeige JJJJ
003400*       |          |     | vierstellig, bisher JJ
003500*A.02.00|2019-07-30| MUE | Options-Modus (ALLE Symbole durchlassen)
003600*       |          |     | ergaenzt fuer KURSHIST-11
003700*A.02.01|2020-02-11| kl  | Befehlscode aus LINK-REC wird geprueft
003800*       |          |     | (C010-LINK-PRUEFEN) - Programmabbruch bei
003900*       |          |     | falschem Aufruf statt stillem Weiterlauf
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400*
004500* Dieses Modul entscheidet, ob ein Firmen-Symbol in die weitere
004600* Kurshistorie-Verarbeitung aufgenommen wird.
004700*
004800* Regel (nur wenn LINK-OPTIONSMODUS = "N"):
004900*   - Symbol wird abgelehnt, wenn es eine Ziffer 0-9 enthaelt.
005000*   - Symbol wird abgelehnt, wenn das letzte Zeichen (ohne
005100*     Leerzeichen am Ende) der Ersatzbuchstabe "H" ist (Bezugs-
005200*     rechtskennzeichen).
005300*   - Im Options-Modus (LINK-OPTIONSMODUS = "J") wird JEDES Symbol
005400*     angenommen.
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ZIFFER-KLASSE IS "0123456789".
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 WORKING-STORAGE SECTION.
007200*--------------------------------------------------------------------*
007300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007400*--------------------------------------------------------------------*
007500 01          COMP-FELDER.
007600     05      C4-I1               PIC S9(04) COMP.
007700     05      C4-LEN              PIC S9(04) COMP.
007800
007900*--------------------------------------------------------------------*
008000* Felder mit konstantem Inhalt: Praefix K
008100*--------------------------------------------------------------------*
008200 01          KONSTANTE-FELDER.
008300     05      K-MODUL             PIC X(08)   VALUE "PHFILT0M".
008400     05      K-MARKER            PIC X       VALUE "H".
008500*            Ersatzbuchstabe fuer das arabische Bezugsrechts-
008600*            zeichen "Hamza/Heh", da Einzel-Byte-Codepage.
008700
008800*----------------------------------------------------------------*
008900* Conditional-Felder
009000*----------------------------------------------------------------*
009100 01          SCHALTER.
009200     05      PRG-STATUS          PIC 9       VALUE ZERO.
009300         88  PRG-OK                          VALUE ZERO.
009400         88  PRG-ABBRUCH                     VALUE 1.
009500     05      W-PRUEF-ERGEBNIS    PIC 9       VALUE ZERO.
009600         88  W-SYM-ANGENOMMEN                VALUE ZERO.
009700         88  W-SYM-ABGELEHNT                 VALUE 1.
009800     05      W-ZIFFER-GEFUNDEN   PIC 9       VALUE ZERO.
009900         88  W-OHNE-ZIFFER                   VALUE ZERO.
010000         88  W-MIT-ZIFFER                    VALUE 1.
010100
010200 01          W-PRUEF-ERGEBNIS-X  REDEFINES W-PRUEF-ERGEBNIS PIC X.
010300*            Ein-Byte-Sicht des Pruefergebnisses fuer die Trace-
010400*            Ausgabe in Z999-ERRLOG.
010500
010600*--------------------------------------------------------------------*
010700* weitere Arbeitsfelder: Praefix W
010800*--------------------------------------------------------------------*
010900 01          WORK-FELDER.
011000     05      W-SYMBOL-ARBEIT     PIC X(20)   VALUE SPACES.
011100     05      W-SYMBOL-LEN        PIC S9(04) COMP VALUE ZERO.
011200     05      W-LETZTES-ZEICHEN   PIC X       VALUE SPACE.
011300
011400 01          W-SYMBOL-TABELLE REDEFINES W-SYMBOL-ARBEIT.
011500     05      W-SYM-ZEICHEN       PIC X OCCURS 20 TIMES.
011600*            Zeichenweise Sicht des Symbols fuer die Ziffernsuche,
011700*            so dass ohne INSPECT-Verschachtelung gescannt werden
011800*            kann.
011900
012000 01          W-RUN-DATUM.
012100     05      W-RUN-JJJJ          PIC 9(04)   VALUE ZERO.
012200     05      W-RUN-MM            PIC 9(02)   VALUE ZERO.
012300     05      W-RUN-TT            PIC 9(02)   VALUE ZERO.
012400 01          W-RUN-DATUM-N REDEFINES W-RUN-DATUM PIC 9(08).
012500*            Numerische Sicht des Laufdatums fuer die Trace-
012600*            Ausgabe (Y2K-Festlegung 1999: immer 4-stelliges Jahr).
012700
012800 01          W-SYSDATUM-2.
012900     05      W-SYS-JJ            PIC 9(02)   VALUE ZERO.
013000     05      W-SYS-MM            PIC 9(02)   VALUE ZERO.
013100     05      W-SYS-TT            PIC 9(02)   VALUE ZERO.
013200
013300 LINKAGE SECTION.
013400*-->    Uebergabe aus PHBDRV0
013500 01     LINK-REC.
013600    05  LINK-HDR.
013700     10 LINK-CMD                 PIC X(06).
013800*       "FILT"          = Symbolfilter pruefen
013900     10 LINK-RC                  PIC S9(04) COMP.
014000*       0    = Symbol wird verarbeitet
014100*       1    = Symbol wird uebersprungen (Filter)
014200*       9999 = Programmabbruch - Aufrufer muss reagieren
014300    05  LINK-DATA.
014400     10 LINK-SYMBOL              PIC X(20).
014500     10 LINK-FIRM-ID             PIC X(20).
014600     10 LINK-OPTIONSMODUS        PIC X.
014700         88 LINK-OPTION-AN               VALUE "J".
014800         88 LINK-OPTION-AUS              VALUE "N".
014900
015000 PROCEDURE DIVISION USING LINK-REC.
015100******************************************************************
015200* Steuerungs-Section
015300******************************************************************
015400 A100-STEUERUNG SECTION.
015500 A100-00.
015600**  ---> wenn SWITCH-15 gesetzt ist, nur Modulkennung zeigen
015700     IF  SHOW-VERSION
015800         DISPLAY K-MODUL " - Firmen-/Symbolfilter"
015900         EXIT PROGRAM
016000     END-IF
016100
016200     PERFORM B000-VORLAUF
016300     IF NOT PRG-ABBRUCH
016400        PERFORM B100-VERARBEITUNG
016500     END-IF
016600     PERFORM B090-ENDE
016700     EXIT PROGRAM
016800     .
016900 A100-99.
017000     EXIT.
017100
017200******************************************************************
017300* Vorlauf
017400******************************************************************
017500 B000-VORLAUF SECTION.
017600 B000-00.
017700     PERFORM C000-INIT
017800     PERFORM C010-LINK-PRUEFEN
017900     .
018000 B000-99.
018100     EXIT.
018200
018300******************************************************************
018400* Ende
018500******************************************************************
018600 B090-ENDE SECTION.
018700 B090-00.
018800     IF PRG-ABBRUCH
018900        MOVE 9999 TO LINK-RC
019000     ELSE
019100        IF W-SYM-ABGELEHNT
019200           MOVE 1 TO LINK-RC
019300        ELSE
019400           MOVE ZERO TO LINK-RC
019500        END-IF
019600     END-IF
019700     .
019800 B090-99.
019900     EXIT.
020000
020100******************************************************************
020200* Verarbeitung
020300******************************************************************
020400 B100-VERARBEITUNG SECTION.
020500 B100-00.
020600**  --> Options-Modus: jedes Symbol wird angenommen
020700     IF LINK-OPTION-AN
020800        SET W-SYM-ANGENOMMEN TO TRUE
020900        EXIT SECTION
021000     END-IF
021100
021200     MOVE LINK-SYMBOL TO W-SYMBOL-ARBEIT
021300     PERFORM C100-ZIFFER-SUCHEN
021400     PERFORM C200-MARKER-PRUEFEN
021500
021600     IF W-MIT-ZIFFER
021700        SET W-SYM-ABGELEHNT TO TRUE
021800     ELSE
021900        IF W-LETZTES-ZEICHEN = K-MARKER
022000           SET W-SYM-ABGELEHNT TO TRUE
022100        ELSE
022200           SET W-SYM-ANGENOMMEN TO TRUE
022300        END-IF
022400     END-IF
022500     .
022600 B100-99.
022700     EXIT.
022800
022900******************************************************************
023000* Ziffer 0-9 irgendwo im Symbol suchen
023100******************************************************************
023200 C100-ZIFFER-SUCHEN SECTION.
023300 C100-00.
023400     SET W-OHNE-ZIFFER TO TRUE
023500     PERFORM C110-ZEICHEN-PRUEFEN VARYING C4-I1 FROM 1 BY 1
023600             UNTIL C4-I1 > 20 OR W-MIT-ZIFFER
023700     .
023800 C100-99.
023900     EXIT.
024000
024100******************************************************************
024200* prueft ein Zeichen des Symbols auf Ziffer (aus C100 je
024300* Zeichenposition aufgerufen)
024400******************************************************************
024500 C110-ZEICHEN-PRUEFEN SECTION.
024600 C110-00.
024700     IF W-SYM-ZEICHEN(C4-I1) IS ZIFFER-KLASSE
024800        SET W-MIT-ZIFFER TO TRUE
024900     END-IF
025000     .
025100 C110-99.
025200     EXIT.
025300
025400******************************************************************
025500* letztes Zeichen (ohne nachfolgende Leerzeichen) ermitteln
025600******************************************************************
025700 C200-MARKER-PRUEFEN SECTION.
025800 C200-00.
025900     MOVE SPACE TO W-LETZTES-ZEICHEN
026000     MOVE ZERO  TO W-SYMBOL-LEN
026100
026200     PERFORM C210-ZEICHEN-UEBERNEHMEN VARYING C4-I1 FROM 20
026300             BY -1 UNTIL C4-I1 < 1 OR W-SYMBOL-LEN NOT = ZERO
026400     .
026500 C200-99.
026600     EXIT.
026700
026800******************************************************************
026900* uebernimmt das erste nicht-blanke Zeichen von rechts gesehen
027000* (aus C200 aufgerufen, Abbruch sobald W-SYMBOL-LEN gesetzt ist)
027100******************************************************************
027200 C210-ZEICHEN-UEBERNEHMEN SECTION.
027300 C210-00.
027400     IF W-SYM-ZEICHEN(C4-I1) NOT = SPACE
027500        MOVE C4-I1               TO W-SYMBOL-LEN
027600        MOVE W-SYM-ZEICHEN(C4-I1) TO W-LETZTES-ZEICHEN
027700     END-IF
027800     .
027900 C210-99.
028000     EXIT.
028100
028200******************************************************************
028300* Initialisierung von Feldern und Strukturen
028400******************************************************************
028500 C000-INIT SECTION.
028600 C000-00.
028700     INITIALIZE SCHALTER
028800                WORK-FELDER
028900**  ---> Laufdatum holen (Y2K: Jahrhundert-Fenster 50/50)
029000     ACCEPT W-SYSDATUM-2 FROM DATE
029100     MOVE W-SYS-MM TO W-RUN-MM
029200     MOVE W-SYS-TT TO W-RUN-TT
029300     IF W-SYS-JJ < 50
029400        COMPUTE W-RUN-JJJJ = 2000 + W-SYS-JJ
029500     ELSE
029600        COMPUTE W-RUN-JJJJ = 1900 + W-SYS-JJ
029700     END-IF
029800     .
029900 C000-99.
030000     EXIT.
030100
030200******************************************************************
030300* prueft den Befehlscode aus LINK-REC - nur "FILT" wird von diesem
030400* Modul bedient; ein falscher Aufruf (Schnittstellenfehler bei
030500* PHBDRV0 oder einer kuenftigen Aenderung dort) fuehrt zum
030600* Programmabbruch, statt mit einem undefinierten Symbol weiter-
030700* zuarbeiten
030800******************************************************************
030900 C010-LINK-PRUEFEN SECTION.
031000 C010-00.
031100     IF LINK-CMD NOT = "FILT"
031200        SET PRG-ABBRUCH TO TRUE
031300        PERFORM Z999-ERRLOG
031400     END-IF
031500     .
031600 C010-99.
031700     EXIT.
031800
031900******************************************************************
032000* Fehlerprotokoll (Trace)
032100******************************************************************
032200 Z999-ERRLOG SECTION.
032300 Z999-00.
032400     DISPLAY K-MODUL " Symbol=" LINK-SYMBOL
032500             " Erg=" W-PRUEF-ERGEBNIS-X
032600             " Datum=" W-RUN-DATUM-N
032700     .
032800 Z999-99.
032900     EXIT.
