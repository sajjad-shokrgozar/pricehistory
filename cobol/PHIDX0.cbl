000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?NOLMAP, SYMBOLS, INSPECT
000300?SAVE ALL
000400?SAVEABEND
000500?LINES 66
000600?CHECK 3
000700
000800 IDENTIFICATION DIVISION.
000900
001000 PROGRAM-ID. PHIDX0O.
001100 AUTHOR. K. LORENZ.
001200 INSTALLATION. WERTPAPIERABRECHNUNG.
001300 DATE-WRITTEN. 2019-03-04.
001400 DATE-COMPILED.
001500 SECURITY. NICHT OEFFENTLICH.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2019-08-21
001900* Letzte Version   :: A.02.00
002000* Kurzbeschreibung :: Eigenstaendiger Lauf zur Aufbereitung der
002100*                      Indexhistorie (Boersenindex-Zeitreihe) fuer
002200*                      die Weiterverarbeitung in der Kursverwaltung
002300* Auftrag          :: KURSHIST-10
002400*                      12345678901234567
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|2019-03-04| kl  | Neuerstellung
003100*A.01.00|2019-03-28| kl  | Steuerzeilen am Lauf-Ende (Anzahl Saetze)
003200*A.01.01|2019-04-10| MUE | Laufdatum Protokollzeile
003300*       |          |     | JJJJ vierstellig, bisher JJ
003400*A.02.00|2019-08-21| MUE | Datei-Status geprueft, Programmabbruch
003500*       |          |     | bei OPEN-Fehler (Auftrag KURSHIST-10)
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000*
004100* Dieses Programm ist - anders als die Tageskurs-Verarbeitung - ein
004200* eigenstaendiger Lauf ohne Unterprogramme: es liest die Indexhis-
004300* torie satzweise ein (Datum im Format JJJJ/MM/TT, Indexwert als
004400* Text) und schreibt sie unveraendert in der Eingabereihenfolge
004500* zurueck, jedoch mit dem Schraegstrich im Datum entfernt.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     SWITCH-15 IS ANZEIGE-VERSION
005300         ON STATUS IS SHOW-VERSION.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT INDEX-IN   ASSIGN TO "INDEXIN"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FILE-STATUS.
006000     SELECT INDEX-OUT  ASSIGN TO "INDEXOUT"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FILE-STATUS-OUT.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  INDEX-IN.
006700 01  IDX-IN-SATZ.
006800     05  IDX-IN-DATE             PIC X(10).
006900     05  IDX-IN-VALUE            PIC X(15).
007000
007100 FD  INDEX-OUT.
007200 01  IDX-OUT-SATZ.
007300     05  IDX-OUT-DATE            PIC 9(08).
007400     05  IDX-OUT-VALUE           PIC X(15).
007500
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007900*--------------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-I1               PIC S9(04) COMP.
008200     05      C4-J1               PIC S9(04) COMP.
008300     05      C9-SAETZE-GELESEN   PIC S9(09) COMP VALUE ZERO.
008400     05      C9-SAETZE-GESCHR    PIC S9(09) COMP VALUE ZERO.
008500
008600*--------------------------------------------------------------------*
008700* Felder mit konstantem Inhalt: Praefix K
008800*--------------------------------------------------------------------*
008900 01          KONSTANTE-FELDER.
009000     05      K-MODUL             PIC X(08)   VALUE "PHIDX0O".
009100
009200*----------------------------------------------------------------*
009300* Conditional-Felder
009400*----------------------------------------------------------------*
009500 01          SCHALTER.
009600     05      FILE-STATUS         PIC X(02).
009700         88  FILE-OK                         VALUE "00".
009800         88  FILE-EOF                        VALUE "10".
009900         88  FILE-NOK                        VALUE "01" THRU "09"
010000                                                    "11" THRU "99".
010100     05      REC-STAT REDEFINES  FILE-STATUS.
010200        10   FILE-STATUS1        PIC X.
010300        10                       PIC X.
010400
010500     05      FILE-STATUS-OUT     PIC X(02).
010600         88  FILE-OUT-OK                     VALUE "00".
010700
010800     05      PRG-STATUS          PIC 9       VALUE ZERO.
010900         88  PRG-OK                          VALUE ZERO.
011000         88  PRG-ABBRUCH                     VALUE 1.
011100     05      W-EOF-ANZEIGE       PIC 9       VALUE ZERO.
011200         88  W-NOCH-NICHT-EOF                VALUE ZERO.
011300         88  W-EOF                           VALUE 1.
011400
011500*--------------------------------------------------------------------*
011600* weitere Arbeitsfelder: Praefix W
011700*--------------------------------------------------------------------*
011800 01          W-DATUM-ROH         PIC X(10).
011900 01          W-DATUM-OHNE-SLASH  PIC X(08) VALUE SPACES.
012000 01          W-DATUM-TABELLE REDEFINES W-DATUM-ROH.
012100     05      W-DR-ZEICHEN        PIC X OCCURS 10 TIMES.
012200
012300 01          W-LAUFDATUM.
012400     05      W-LD-JJJJ           PIC 9(04).
012500     05      W-LD-MM             PIC 9(02).
012600     05      W-LD-TT             PIC 9(02).
012700 01          W-LAUFDATUM-N REDEFINES W-LAUFDATUM PIC 9(08).
012800 01          W-SYSDATUM-2.
012900     05      W-SYS-JJ            PIC 9(02).
013000     05      W-SYS-MM            PIC 9(02).
013100     05      W-SYS-TT            PIC 9(02).
013200
013300 PROCEDURE DIVISION.
013400******************************************************************
013500* Steuerungs-Section
013600******************************************************************
013700 A100-STEUERUNG SECTION.
013800 A100-00.
013900     IF  SHOW-VERSION
014000         DISPLAY K-MODUL " - Aufbereitung Indexhistorie"
014100         STOP RUN
014200     END-IF
014300
014400     PERFORM B000-VORLAUF
014500     PERFORM B100-VERARBEITUNG
014600          UNTIL W-EOF OR PRG-ABBRUCH
014700     PERFORM B090-ENDE
014800     STOP RUN
014900     .
015000 A100-99.
015100     EXIT.
015200
015300******************************************************************
015400* Vorlauf: Dateien oeffnen, erster Satz lesen
015500******************************************************************
015600 B000-VORLAUF SECTION.
015700 B000-00.
015800     PERFORM C000-INIT
015900     PERFORM F100-OPEN-DATEIEN
016000     IF NOT PRG-ABBRUCH
016100        PERFORM F200-READ-INDEX-IN
016200     END-IF
016300     .
016400 B000-99.
016500     EXIT.
016600
016700******************************************************************
016800* Ende: Dateien schliessen, Protokoll schreiben
016900******************************************************************
017000 B090-ENDE SECTION.
017100 B090-00.
017200     CLOSE INDEX-IN INDEX-OUT
017300
017400     DISPLAY K-MODUL " Lauf vom " W-LAUFDATUM-N
017500     DISPLAY K-MODUL " Saetze gelesen    : " C9-SAETZE-GELESEN
017600     DISPLAY K-MODUL " Saetze geschrieben: " C9-SAETZE-GESCHR
017700     IF PRG-ABBRUCH
017800        DISPLAY K-MODUL " *** PROGRAMMABBRUCH ***"
017900     END-IF
018000     .
018100 B090-99.
018200     EXIT.
018300
018400******************************************************************
018500* Verarbeitung je Satz: Schraegstrich im Datum entfernen, Satz
018600* unveraendert in Eingabereihenfolge fortschreiben
018700******************************************************************
018800 B100-VERARBEITUNG SECTION.
018900 B100-00.
019000     ADD 1 TO C9-SAETZE-GELESEN
019100
019200     MOVE IDX-IN-DATE  TO W-DATUM-ROH
019300     PERFORM C100-SLASH-ENTFERNEN
019400
019500     MOVE W-DATUM-OHNE-SLASH  TO IDX-OUT-DATE
019600     MOVE IDX-IN-VALUE        TO IDX-OUT-VALUE
019700
019800     WRITE IDX-OUT-SATZ
019900     ADD 1 TO C9-SAETZE-GESCHR
020000
020100     PERFORM F200-READ-INDEX-IN
020200     .
020300 B100-99.
020400     EXIT.
020500
020600******************************************************************
020700* Entfernt jedes "/" aus dem zehnstelligen Rohdatum JJJJ/MM/TT und
020800* liefert das verdichtete, achtstellige Datum JJJJMMTT
020900******************************************************************
021000 C100-SLASH-ENTFERNEN SECTION.
021100 C100-00.
021200     MOVE SPACES TO W-DATUM-OHNE-SLASH
021300     MOVE ZERO   TO C4-J1
021400
021500     PERFORM C110-ZEICHEN-PRUEFEN VARYING C4-I1 FROM 1 BY 1
021600             UNTIL C4-I1 > 10
021700     .
021800 C100-99.
021900     EXIT.
022000
022100******************************************************************
022200* Prueft ein Zeichen des Rohdatums und uebernimmt es, wenn es
022300* kein Schraegstrich ist (aufgerufen aus C100 je Zeichenposition)
022400******************************************************************
022500 C110-ZEICHEN-PRUEFEN SECTION.
022600 C110-00.
022700     IF W-DR-ZEICHEN(C4-I1) NOT = "/"
022800        ADD 1 TO C4-J1
022900        MOVE W-DR-ZEICHEN(C4-I1) TO W-DATUM-OHNE-SLASH(C4-J1:1)
023000     END-IF
023100     .
023200 C110-99.
023300     EXIT.
023400
023500******************************************************************
023600* Initialisierung von Feldern und Strukturen
023700******************************************************************
023800 C000-INIT SECTION.
023900 C000-00.
024000     INITIALIZE SCHALTER
024100     MOVE ZERO TO C9-SAETZE-GELESEN C9-SAETZE-GESCHR
024200
024300     ACCEPT W-SYSDATUM-2 FROM DATE
024400     MOVE W-SYS-MM TO W-LD-MM
024500     MOVE W-SYS-TT TO W-LD-TT
024600     IF W-SYS-JJ < 50
024700        COMPUTE W-LD-JJJJ = 2000 + W-SYS-JJ
024800     ELSE
024900        COMPUTE W-LD-JJJJ = 1900 + W-SYS-JJ
025000     END-IF
025100     .
025200 C000-99.
025300     EXIT.
025400
025500******************************************************************
025600* Dateien oeffnen
025700******************************************************************
025800 F100-OPEN-DATEIEN SECTION.
025900 F100-00.
026000     OPEN INPUT  INDEX-IN
026100     IF FILE-NOK
026200        DISPLAY K-MODUL " Fehler beim Oeffnen von INDEXIN: "
026300                FILE-STATUS
026400        SET PRG-ABBRUCH TO TRUE
026500        EXIT SECTION
026600     END-IF
026700
026800     OPEN OUTPUT INDEX-OUT
026900     IF NOT FILE-OUT-OK
027000        DISPLAY K-MODUL " Fehler beim Oeffnen von INDEXOUT: "
027100                FILE-STATUS-OUT
027200        SET PRG-ABBRUCH TO TRUE
027300     END-IF
027400     .
027500 F100-99.
027600     EXIT.
027700
027800******************************************************************
027900* Naechsten Satz aus INDEX-IN lesen
028000******************************************************************
028100 F200-READ-INDEX-IN SECTION.
028200 F200-00.
028300     READ INDEX-IN
028400         AT END
028500             SET W-EOF TO TRUE
028600     END-READ
028700     .
028800 F200-99.
028900     EXIT.
