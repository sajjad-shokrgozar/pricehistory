000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?NOLMAP, SYMBOLS, INSPECT
000300?SAVE ALL
000400?SAVEABEND
000500?LINES 66
000600?CHECK 3
000700
000800 IDENTIFICATION DIVISION.
000900
001000 PROGRAM-ID. PHADJ0M.
001100 AUTHOR. M. UELLNER.
001200 INSTALLATION. WERTPAPIERABRECHNUNG.
001300 DATE-WRITTEN. 2019-04-08.
001400 DATE-COMPILED.
001500 SECURITY. NICHT OEFFENTLICH.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2020-02-11
001900* Letzte Version   :: A.04.01
002000* Kurzbeschreibung :: Anpassungsrechnung (Ruecklaufverhaeltnis,
002100*                      kumuliertes Produkt, bereinigter Kurs) je
002200*                      Firmengruppe der Kurshistorie
002300* Auftrag          :: KURSHIST-9 KURSHIST-14 KURSHIST-18
002400*                      12345678901234567
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|2019-04-08| MUE | Neuerstellung: Satztabelle + Austausch-
003100*       |          |     | Sortierung (keine SORT-Datei, da je
003200*       |          |     | Firma nur wenige tausend Saetze)
003300*A.01.00|2019-04-22| MUE | RET/CUMPROD absteigend berechnet
003400*A.02.00|2019-05-30| kl  | ADJ-PRICE verschoben (Kurs neuester Satz
003500*       |          |     | = Schlusskurs, uebrige = RAW-ADJ Vortag)
003600*A.02.01|2019-06-10| MUE | interne Laufnummer der
003700*       |          |     | Protokollzeile JJJJ vierstellig
003800*A.03.00|2019-07-17| kl  | RET-Anzeiger bei Vortageskurs <= 0 und
003900*       |          |     | Schlusskurs > 0 (Epsilon-Abweichung)
004000*A.04.00|2019-10-02| MUE | Tabellengroesse auf 1000 Tagessaetze je
004100*       |          |     | Firma angehoben (Auftrag KURSHIST-18)
004200*A.04.01|2020-02-11| kl  | LINK-ANZAHL wird gegen Tabellengroesse
004300*       |          |     | geprueft - Programmabbruch statt
004400*       |          |     | Zugriff ausserhalb der Tabelle
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900*
005000* Dieses Modul erhaelt von PHBDRV0 je Aufruf alle Tageskurs-Saetze
005100* EINER Firma (bereits im angereicherten Satzbild). Es sortiert die
005200* Gruppe absteigend nach Handelsdatum, berechnet je Satz das
005300* Ruecklaufverhaeltnis RET und das laufende Produkt CUMPROD, leitet
005400* daraus den bereinigten Kurs ADJ-PRICE ab (um eine Position
005500* verschoben) und sortiert die Gruppe abschliessend wieder
005600* aufsteigend zurueck, damit PHBDRV0 die Saetze unveraendert in
005700* Datumsfolge fortschreiben kann.
005800*
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 WORKING-STORAGE SECTION.
007400*--------------------------------------------------------------------*
007500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007600*--------------------------------------------------------------------*
007700 01          COMP-FELDER.
007800     05      C4-I1               PIC S9(04) COMP.
007900     05      C4-I2               PIC S9(04) COMP.
008000     05      C4-ANZ              PIC S9(04) COMP.
008100     05      C4-GETAUSCHT        PIC S9(04) COMP.
008200
008300*--------------------------------------------------------------------*
008400* Felder mit konstantem Inhalt: Praefix K
008500*--------------------------------------------------------------------*
008600 01          KONSTANTE-FELDER.
008700     05      K-MODUL             PIC X(08)   VALUE "PHADJ0M".
008800
008900*----------------------------------------------------------------*
009000* Conditional-Felder
009100*----------------------------------------------------------------*
009200 01          SCHALTER.
009300     05      PRG-STATUS          PIC 9       VALUE ZERO.
009400         88  PRG-OK                          VALUE ZERO.
009500         88  PRG-ABBRUCH                     VALUE 1.
009600     05      W-TAUSCH-NOETIG     PIC 9       VALUE ZERO.
009700         88  W-KEIN-TAUSCH                   VALUE ZERO.
009800         88  W-TAUSCH                        VALUE 1.
009900
010000*--------------------------------------------------------------------*
010100* weitere Arbeitsfelder: Praefix W
010200*--------------------------------------------------------------------*
010300 01          WORK-FELDER.
010400     05      W-LATEST-CLOSE      PIC S9(12)V9(02) VALUE ZERO.
010500
010600 01          W-PROTOKOLL-DATUM.
010700     05      W-PD-JJJJ           PIC 9(04).
010800     05      W-PD-MM             PIC 9(02).
010900     05      W-PD-TT             PIC 9(02).
011000 01          W-PROTOKOLL-DATUM-N REDEFINES W-PROTOKOLL-DATUM
011100                                 PIC 9(08).
011200 01          W-SYSDATUM-2.
011300     05      W-SYS-JJ            PIC 9(02).
011400     05      W-SYS-MM            PIC 9(02).
011500     05      W-SYS-TT            PIC 9(02).
011600
011700*--------------------------------------------------------------------*
011800* Tausch-Zeile fuer die Austausch-Sortierung (Praefix W-TZ) - Feld-
011900* aufbau deckt sich mit einer Zeile von LINK-KURS-TABELLE, so dass
012000* der Platztausch zweier Nachbarzeilen ueber einfache Gruppen-MOVE
012100* erfolgen kann (C110-VERTAUSCHEN).
012200*--------------------------------------------------------------------*
012300 01          W-TAUSCH-ZEILE.
012400     05      W-TZ-FIRM-ID        PIC X(20).
012500     05      W-TZ-SYMBOL         PIC X(20).
012600     05      W-TZ-TRADE-DATE     PIC 9(08).
012700     05      W-TZ-JDATE          PIC 9(08).
012800     05      W-TZ-PRICE-MIN      PIC S9(12)V9(02).
012900     05      W-TZ-PRICE-MAX      PIC S9(12)V9(02).
013000     05      W-TZ-PRICE-YDAY     PIC S9(12)V9(02).
013100     05      W-TZ-PRICE-FIRST    PIC S9(12)V9(02).
013200     05      W-TZ-PRICE-CLOSE    PIC S9(12)V9(02).
013300     05      W-TZ-PRICE-LAST     PIC S9(12)V9(02).
013400     05      W-TZ-TRADES-COUNT   PIC S9(09).
013500     05      W-TZ-VOLUME         PIC S9(15).
013600     05      W-TZ-VALUE          PIC S9(15).
013700     05      W-TZ-RET            PIC S9(05)V9(09).
013800     05      W-TZ-CUMPROD        PIC S9(05)V9(09).
013900     05      W-TZ-ADJ-PRICE      PIC S9(12)V9(04).
014000     05      W-TZ-RET-ANZEIGER   PIC X.
014100 01          W-TAUSCH-ZEILE-X REDEFINES W-TAUSCH-ZEILE PIC X(174).
014200*            Ein-Feld-Sicht der Tauschzeile fuer die Protokoll-
014300*            zeile in Z999-ERRLOG (letzter ausgefuehrter Tausch).
014400
014500 01          W-ROH-ADJ-LISTE.
014600*           je Satz der Gruppe das unverschobene RAW-ADJ, solange
014700*           die Gruppe noch absteigend sortiert ist (Praefix W-RA)
014800     05      W-RA-WERT           PIC S9(12)V9(04)
014900                                 OCCURS 1000 TIMES.
015000 01          W-ROH-ADJ-N REDEFINES W-ROH-ADJ-LISTE.
015100     05      W-RA-FIELD          PIC X(16) OCCURS 1000 TIMES.
015200*            Zweitsicht der RAW-ADJ-Liste (alphanumerisch) - dient
015300*            ausschliesslich der Initialisierung mit LOW-VALUE in
015400*            C000-INIT, bevor die erste Gruppe verarbeitet wird.
015500
015600 LINKAGE SECTION.
015700*-->    Uebergabe aus PHBDRV0 - jeweils alle Tagessaetze EINER Firma
015800 01     LINK-REC.
015900    05  LINK-HDR.
016000     10 LINK-CMD                 PIC X(06).
016100*       "ADJ"            = Anpassungsrechnung fuer eine Firmengruppe
016200     10 LINK-RC                  PIC S9(04) COMP.
016300*       0    = Gruppe verarbeitet
016400*       9999 = Programmabbruch - Aufrufer muss reagieren
016500    05  LINK-DATA.
016600     10 LINK-ANZAHL              PIC S9(04) COMP.
016700*       Anzahl belegter Tabellenzeilen (1 - 1000)
016800     10 LINK-KURS-TABELLE OCCURS 1000 TIMES
016900                          INDEXED BY LINK-IX.
017000         15 LINK-KT-FIRM-ID      PIC X(20).
017100         15 LINK-KT-SYMBOL       PIC X(20).
017200         15 LINK-KT-TRADE-DATE   PIC 9(08).
017300         15 LINK-KT-JDATE        PIC 9(08).
017400         15 LINK-KT-PRICE-MIN    PIC S9(12)V9(02).
017500         15 LINK-KT-PRICE-MAX    PIC S9(12)V9(02).
017600         15 LINK-KT-PRICE-YDAY   PIC S9(12)V9(02).
017700         15 LINK-KT-PRICE-FIRST  PIC S9(12)V9(02).
017800         15 LINK-KT-PRICE-CLOSE  PIC S9(12)V9(02).
017900         15 LINK-KT-PRICE-LAST   PIC S9(12)V9(02).
018000         15 LINK-KT-TRADES-COUNT PIC S9(09).
018100         15 LINK-KT-VOLUME       PIC S9(15).
018200         15 LINK-KT-VALUE        PIC S9(15).
018300         15 LINK-KT-RET          PIC S9(05)V9(09).
018400         15 LINK-KT-CUMPROD      PIC S9(05)V9(09).
018500         15 LINK-KT-ADJ-PRICE    PIC S9(12)V9(04).
018600         15 LINK-KT-RET-ANZEIGER PIC X.
018700             88 LINK-KT-RET-ABWEICHUNG          VALUE "A".
018800
018900 PROCEDURE DIVISION USING LINK-REC.
019000******************************************************************
019100* Steuerungs-Section
019200******************************************************************
019300 A100-STEUERUNG SECTION.
019400 A100-00.
019500     IF  SHOW-VERSION
019600         DISPLAY K-MODUL " - Anpassungsrechnung je Firmengruppe"
019700         EXIT PROGRAM
019800     END-IF
019900
020000     PERFORM B000-VORLAUF
020100     IF NOT PRG-ABBRUCH
020200        PERFORM B100-VERARBEITUNG
020300     END-IF
020400     PERFORM B090-ENDE
020500     EXIT PROGRAM
020600     .
020700 A100-99.
020800     EXIT.
020900
021000******************************************************************
021100* Vorlauf - LINK-ANZAHL wird gegen die Tabellengroesse der
021200* LINK-KURS-TABELLE (OCCURS 1000) geprueft; ein Aufrufer, der mehr
021300* Zeilen meldet, als die Tabelle fassen kann, ist ein Schnitt-
021400* stellenfehler und fuehrt zum Programmabbruch statt zu einem
021500* Zugriff ausserhalb der Tabellengrenzen
021600******************************************************************
021700 B000-VORLAUF SECTION.
021800 B000-00.
021900     PERFORM C000-INIT
022000     MOVE LINK-ANZAHL TO C4-ANZ
022100     IF C4-ANZ > 1000
022200        SET PRG-ABBRUCH TO TRUE
022300        PERFORM Z999-ERRLOG
022400     END-IF
022500     .
022600 B000-99.
022700     EXIT.
022800
022900******************************************************************
023000* Ende
023100******************************************************************
023200 B090-ENDE SECTION.
023300 B090-00.
023400     IF PRG-ABBRUCH
023500        MOVE 9999 TO LINK-RC
023600     ELSE
023700        MOVE ZERO TO LINK-RC
023800     END-IF
023900     .
024000 B090-99.
024100     EXIT.
024200
024300******************************************************************
024400* Verarbeitung der Firmengruppe
024500******************************************************************
024600 B100-VERARBEITUNG SECTION.
024700 B100-00.
024800     IF C4-ANZ < 1
024900        GO TO B100-99
025000     END-IF
025100
025200     PERFORM C100-SORT-ABSTEIGEND
025300     PERFORM C200-RET-CUMPROD
025400     PERFORM C300-ADJ-PRICE-VERSCHIEBEN
025500     PERFORM C400-SORT-AUFSTEIGEND
025600     .
025700 B100-99.
025800     EXIT.
025900
026000******************************************************************
026100* Austausch-Sortierung der Gruppe absteigend nach TRADE-DATE
026200* (kein SORT-Verb: Gruppenumfaenge von ein paar tausend Saetzen
026300*  sind fuer eine einfache Austauschsortierung im Hauptspeicher
026400*  unproblematisch; vgl. Anmerkung Version A.00.00)
026500******************************************************************
026600 C100-SORT-ABSTEIGEND SECTION.
026700 C100-00.
026800     SET W-TAUSCH TO TRUE
026900     PERFORM C110-PASS-ABSTEIGEND VARYING C4-I1 FROM 1 BY 1
027000             UNTIL C4-I1 > C4-ANZ OR W-KEIN-TAUSCH
027100     .
027200 C100-99.
027300     EXIT.
027400
027500******************************************************************
027600* ein Sortierdurchlauf absteigend - bricht die Aussenschleife
027700* C100 ab, sobald ein Durchlauf ohne Tausch bleibt
027800******************************************************************
027900 C110-PASS-ABSTEIGEND SECTION.
028000 C110-00.
028100     MOVE ZERO TO C4-GETAUSCHT
028200     PERFORM C120-VERGLEICH-ABSTEIGEND VARYING C4-I2 FROM 1 BY 1
028300             UNTIL C4-I2 > C4-ANZ - C4-I1
028400     IF C4-GETAUSCHT = ZERO
028500        SET W-KEIN-TAUSCH TO TRUE
028600     ELSE
028700        SET W-TAUSCH TO TRUE
028800     END-IF
028900     .
029000 C110-99.
029100     EXIT.
029200
029300******************************************************************
029400* vergleicht zwei benachbarte Tabellenzeilen und stoesst bei
029500* Fehlstellung den Tausch an (aus C110 je Zeilenpaar aufgerufen)
029600******************************************************************
029700 C120-VERGLEICH-ABSTEIGEND SECTION.
029800 C120-00.
029900     IF LINK-KT-TRADE-DATE(C4-I2) <
030000        LINK-KT-TRADE-DATE(C4-I2 + 1)
030100        PERFORM C130-VERTAUSCHEN
030200        ADD 1 TO C4-GETAUSCHT
030300     END-IF
030400     .
030500 C120-99.
030600     EXIT.
030700
030800******************************************************************
030900* Vertauscht zwei benachbarte Tabellenzeilen (C4-I2 / C4-I2 + 1) -
031000* gemeinsam genutzt von der auf- und der absteigenden Sortierung
031100******************************************************************
031200 C130-VERTAUSCHEN SECTION.
031300 C130-00.
031400     MOVE LINK-KURS-TABELLE(C4-I2)      TO W-TAUSCH-ZEILE
031500     MOVE LINK-KURS-TABELLE(C4-I2 + 1)  TO LINK-KURS-TABELLE(C4-I2)
031600     MOVE W-TAUSCH-ZEILE                TO LINK-KURS-TABELLE(C4-I2 + 1)
031700     .
031800 C130-99.
031900     EXIT.
032000
032100******************************************************************
032200* RET / CUMPROD, Satz 1 = neuester Satz der (jetzt absteigend
032300* sortierten) Gruppe
032400******************************************************************
032500 C200-RET-CUMPROD SECTION.
032600 C200-00.
032700     MOVE LINK-KT-PRICE-CLOSE(1) TO W-LATEST-CLOSE
032800
032900     MOVE "G" TO LINK-KT-RET-ANZEIGER(1)
033000     IF LINK-KT-PRICE-YDAY(1) > ZERO
033100        COMPUTE LINK-KT-RET(1) ROUNDED =
033200                LINK-KT-PRICE-CLOSE(1) / LINK-KT-PRICE-YDAY(1)
033300     ELSE
033400        MOVE ZERO TO LINK-KT-RET(1)
033500        IF LINK-KT-PRICE-CLOSE(1) > ZERO
033600           MOVE "A" TO LINK-KT-RET-ANZEIGER(1)
033700        END-IF
033800     END-IF
033900     MOVE LINK-KT-RET(1) TO LINK-KT-CUMPROD(1)
034000
034100     PERFORM C210-RET-CUMPROD-SATZ VARYING C4-I1 FROM 2 BY 1
034200             UNTIL C4-I1 > C4-ANZ
034300     .
034400 C200-99.
034500     EXIT.
034600
034700******************************************************************
034800* RET / CUMPROD fuer einen Satz ausser dem neuesten (aus C200 je
034900* Satzposition aufgerufen)
035000******************************************************************
035100 C210-RET-CUMPROD-SATZ SECTION.
035200 C210-00.
035300     MOVE "G" TO LINK-KT-RET-ANZEIGER(C4-I1)
035400     IF LINK-KT-PRICE-YDAY(C4-I1) > ZERO
035500        COMPUTE LINK-KT-RET(C4-I1) ROUNDED =
035600                LINK-KT-PRICE-CLOSE(C4-I1) /
035700                LINK-KT-PRICE-YDAY(C4-I1)
035800     ELSE
035900        MOVE ZERO TO LINK-KT-RET(C4-I1)
036000        IF LINK-KT-PRICE-CLOSE(C4-I1) > ZERO
036100           MOVE "A" TO LINK-KT-RET-ANZEIGER(C4-I1)
036200        END-IF
036300     END-IF
036400     COMPUTE LINK-KT-CUMPROD(C4-I1) ROUNDED =
036500             LINK-KT-CUMPROD(C4-I1 - 1) * LINK-KT-RET(C4-I1)
036600     .
036700 C210-99.
036800     EXIT.
036900
037000******************************************************************
037100* ADJ-PRICE: erst je Satz das unverschobene RAW-ADJ ablegen, dann
037200* um eine Position (Richtung "aelter") verschoben zurueckschreiben.
037300* Satz 1 (neuester) erhaelt den Schlusskurs selbst.
037400******************************************************************
037500 C300-ADJ-PRICE-VERSCHIEBEN SECTION.
037600 C300-00.
037700     PERFORM C310-RAW-ADJ-BERECHNEN VARYING C4-I1 FROM 1 BY 1
037800             UNTIL C4-I1 > C4-ANZ
037900
038000     MOVE W-LATEST-CLOSE TO LINK-KT-ADJ-PRICE(1)
038100     PERFORM C320-ADJ-PRICE-UEBERNEHMEN VARYING C4-I1 FROM 2 BY 1
038200             UNTIL C4-I1 > C4-ANZ
038300     .
038400 C300-99.
038500     EXIT.
038600
038700******************************************************************
038800* unverschobenes RAW-ADJ fuer einen Satz ablegen (aus C300 je
038900* Satzposition aufgerufen)
039000******************************************************************
039100 C310-RAW-ADJ-BERECHNEN SECTION.
039200 C310-00.
039300     IF LINK-KT-CUMPROD(C4-I1) = ZERO
039400        MOVE ZERO TO W-RA-WERT(C4-I1)
039500     ELSE
039600        COMPUTE W-RA-WERT(C4-I1) ROUNDED =
039700                W-LATEST-CLOSE / LINK-KT-CUMPROD(C4-I1)
039800     END-IF
039900     .
040000 C310-99.
040100     EXIT.
040200
040300******************************************************************
040400* uebernimmt das RAW-ADJ des naechstneueren Satzes als ADJ-PRICE
040500* des laufenden Satzes (aus C300 je Satzposition aufgerufen)
040600******************************************************************
040700 C320-ADJ-PRICE-UEBERNEHMEN SECTION.
040800 C320-00.
040900     MOVE W-RA-WERT(C4-I1 - 1) TO LINK-KT-ADJ-PRICE(C4-I1)
041000     .
041100 C320-99.
041200     EXIT.
041300
041400******************************************************************
041500* Austausch-Sortierung der Gruppe aufsteigend - gleiches Verfahren
041600* wie C100, nur mit umgekehrtem Vergleich
041700******************************************************************
041800 C400-SORT-AUFSTEIGEND SECTION.
041900 C400-00.
042000     SET W-TAUSCH TO TRUE
042100     PERFORM C410-PASS-AUFSTEIGEND VARYING C4-I1 FROM 1 BY 1
042200             UNTIL C4-I1 > C4-ANZ OR W-KEIN-TAUSCH
042300     .
042400 C400-99.
042500     EXIT.
042600
042700******************************************************************
042800* ein Sortierdurchlauf aufsteigend - bricht die Aussenschleife
042900* C400 ab, sobald ein Durchlauf ohne Tausch bleibt
043000******************************************************************
043100 C410-PASS-AUFSTEIGEND SECTION.
043200 C410-00.
043300     MOVE ZERO TO C4-GETAUSCHT
043400     PERFORM C420-VERGLEICH-AUFSTEIGEND VARYING C4-I2 FROM 1 BY 1
043500             UNTIL C4-I2 > C4-ANZ - C4-I1
043600     IF C4-GETAUSCHT = ZERO
043700        SET W-KEIN-TAUSCH TO TRUE
043800     ELSE
043900        SET W-TAUSCH TO TRUE
044000     END-IF
044100     .
044200 C410-99.
044300     EXIT.
044400
044500******************************************************************
044600* vergleicht zwei benachbarte Tabellenzeilen und stoesst bei
044700* Fehlstellung den Tausch an (aus C410 je Zeilenpaar aufgerufen)
044800******************************************************************
044900 C420-VERGLEICH-AUFSTEIGEND SECTION.
045000 C420-00.
045100     IF LINK-KT-TRADE-DATE(C4-I2) >
045200        LINK-KT-TRADE-DATE(C4-I2 + 1)
045300        PERFORM C130-VERTAUSCHEN
045400        ADD 1 TO C4-GETAUSCHT
045500     END-IF
045600     .
045700 C420-99.
045800     EXIT.
045900
046000******************************************************************
046100* Initialisierung von Feldern und Strukturen
046200******************************************************************
046300 C000-INIT SECTION.
046400 C000-00.
046500     INITIALIZE SCHALTER
046600                WORK-FELDER
046700                W-TAUSCH-ZEILE
046800     MOVE LOW-VALUE TO W-ROH-ADJ-N
046900
047000     ACCEPT W-SYSDATUM-2 FROM DATE
047100     MOVE W-SYS-MM TO W-PD-MM
047200     MOVE W-SYS-TT TO W-PD-TT
047300     IF W-SYS-JJ < 50
047400        COMPUTE W-PD-JJJJ = 2000 + W-SYS-JJ
047500     ELSE
047600        COMPUTE W-PD-JJJJ = 1900 + W-SYS-JJ
047700     END-IF
047800     .
047900 C000-99.
048000     EXIT.
048100
048200******************************************************************
048300* Fehlerprotokoll (Trace) - zeigt den Stand der zuletzt getausch-
048400* ten Tabellenzeile und das Laufdatum (JJJJ vierstellig)
048500******************************************************************
048600 Z999-ERRLOG SECTION.
048700 Z999-00.
048800     DISPLAY K-MODUL " Firma=" LINK-KT-FIRM-ID(1)
048900             " Anzahl=" C4-ANZ " Datum=" W-PROTOKOLL-DATUM-N
049000     DISPLAY K-MODUL " letzter Tausch=" W-TAUSCH-ZEILE-X
049100     .
049200 Z999-99.
049300     EXIT.
