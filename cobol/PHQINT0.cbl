000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?NOLMAP, SYMBOLS, INSPECT
000300?SAVE ALL
000400?SAVEABEND
000500?LINES 66
000600?CHECK 3
000700
000800 IDENTIFICATION DIVISION.
000900
001000 PROGRAM-ID. PHQINT0M.
001100 AUTHOR. K. LORENZ.
001200 INSTALLATION. WERTPAPIERABRECHNUNG.
001300 DATE-WRITTEN. 2019-02-18.
001400 DATE-COMPILED.
001500 SECURITY. NICHT OEFFENTLICH.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2020-02-11
001900* Letzte Version   :: A.03.01
002000* Kurzbeschreibung :: Modul fuer Kursaufnahme und Feldumsetzung
002100*                      der Kurshistorie (aufgerufen aus PHBDRV0)
002200* Auftrag          :: KURSHIST-8 KURSHIST-13
002300*                      12345678901234567
002400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|2019-02-18| kl  | Neuerstellung (nur Feldumsetzung)
003000*A.01.00|2019-03-25| kl  | Null-Behandlung je numerischem Feld
003100*A.02.00|2019-05-14| MUE | Jalali-Datum ergaenzt (JDN-Verfahren
003200*       |          |     | nach Khayyam/Birashk, 33-Jahres-Zyklus)
003300*A.02.01|2019-06-03| MUE | internes Pruefdatum JJJJ
003400*       |          |     | vierstellig (Trace-Ausgabe)
003500*A.03.00|2019-09-05| kl  | 33er-Schaltjahrtabelle korrigiert
003600*       |          |     | (Position 26 fehlte - Kurshist-Abweich.)
003700*A.03.01|2020-02-11| kl  | Befehlscode aus LINK-REC wird geprueft
003800*       |          |     | (C010-LINK-PRUEFEN) - Programmabbruch bei
003900*       |          |     | falschem Aufruf statt stillem Weiterlauf
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400*
004500* Dieses Modul uebernimmt einen rohen Tageskurs-Satz, bildet ihn
004600* auf das kanonische Satzbild ab, wandelt jedes numerische Feld um
004700* (fehlende/nicht numerische Werte werden auf NULL/0 gesetzt und
004800* ueber einen Anzeiger vermerkt) und leitet aus dem gregorianischen
004900* Handelsdatum das Jalali-Datum ab.
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     SWITCH-15 IS ANZEIGE-VERSION
005700         ON STATUS IS SHOW-VERSION.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600*--------------------------------------------------------------------*
006700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006800*--------------------------------------------------------------------*
006900 01          COMP-FELDER.
007000     05      C4-I1               PIC S9(04) COMP.
007100     05      C9-JDN              PIC S9(09) COMP.
007200     05      C9-EPOCHE-TAGE      PIC S9(09) COMP.
007300     05      C9-REST-TAGE        PIC S9(09) COMP.
007400     05      C9-ZYKLEN           PIC S9(09) COMP.
007500     05      C9-JAHR-LAENGE      PIC S9(09) COMP.
007600     05      C4-JALALI-JJJJ      PIC S9(04) COMP.
007700     05      C4-JALALI-MM        PIC S9(04) COMP.
007800     05      C4-JALALI-TT        PIC S9(04) COMP.
007900     05      C4-TAG-IM-JAHR      PIC S9(04) COMP.
008000     05      C4-A                PIC S9(04) COMP.
008100     05      C9-Y                PIC S9(09) COMP.
008200     05      C4-M                PIC S9(04) COMP.
008300
008400*--------------------------------------------------------------------*
008500* Felder mit konstantem Inhalt: Praefix K
008600*--------------------------------------------------------------------*
008700 01          KONSTANTE-FELDER.
008800     05      K-MODUL             PIC X(08)   VALUE "PHQINT0M".
008900     05      K-JALALI-EPOCHE-JDN PIC 9(08)   VALUE 01948321.
009000     05      K-ZYKLUS-TAGE       PIC 9(05)   VALUE 12053.
009100
009200*----------------------------------------------------------------*
009300* Conditional-Felder
009400*----------------------------------------------------------------*
009500 01          SCHALTER.
009600     05      PRG-STATUS          PIC 9       VALUE ZERO.
009700         88  PRG-OK                          VALUE ZERO.
009800         88  PRG-ABBRUCH                     VALUE 1.
009900
010000*--------------------------------------------------------------------*
010100* 33-Jahres-Schaltjahrliste (Birashk) - Position 1=Schaltjahr.
010200* Aufbau per VALUE-Klauseln, da die Liste zur Compile-Zeit feststeht
010300* und ein OCCURS ... VALUE je Element in dieser COBOL-Version nicht
010400* zur Verfuegung steht.
010500*--------------------------------------------------------------------*
010600 01          W-SCHALT-LISTE.
010700     05      FILLER              PIC 9       VALUE 1.
010800     05      FILLER              PIC 9       VALUE 0.
010900     05      FILLER              PIC 9       VALUE 0.
011000     05      FILLER              PIC 9       VALUE 0.
011100     05      FILLER              PIC 9       VALUE 1.
011200     05      FILLER              PIC 9       VALUE 0.
011300     05      FILLER              PIC 9       VALUE 0.
011400     05      FILLER              PIC 9       VALUE 0.
011500     05      FILLER              PIC 9       VALUE 1.
011600     05      FILLER              PIC 9       VALUE 0.
011700     05      FILLER              PIC 9       VALUE 0.
011800     05      FILLER              PIC 9       VALUE 0.
011900     05      FILLER              PIC 9       VALUE 1.
012000     05      FILLER              PIC 9       VALUE 0.
012100     05      FILLER              PIC 9       VALUE 0.
012200     05      FILLER              PIC 9       VALUE 0.
012300     05      FILLER              PIC 9       VALUE 1.
012400     05      FILLER              PIC 9       VALUE 0.
012500     05      FILLER              PIC 9       VALUE 0.
012600     05      FILLER              PIC 9       VALUE 0.
012700     05      FILLER              PIC 9       VALUE 0.
012800     05      FILLER              PIC 9       VALUE 1.
012900     05      FILLER              PIC 9       VALUE 0.
013000     05      FILLER              PIC 9       VALUE 0.
013100     05      FILLER              PIC 9       VALUE 0.
013200     05      FILLER              PIC 9       VALUE 1.
013300     05      FILLER              PIC 9       VALUE 0.
013400     05      FILLER              PIC 9       VALUE 0.
013500     05      FILLER              PIC 9       VALUE 0.
013600     05      FILLER              PIC 9       VALUE 1.
013700     05      FILLER              PIC 9       VALUE 0.
013800     05      FILLER              PIC 9       VALUE 0.
013900     05      FILLER              PIC 9       VALUE 0.
014000 01          W-SCHALT-TABELLE REDEFINES W-SCHALT-LISTE.
014100     05      W-SCHALTJAHR        PIC 9 OCCURS 33 TIMES.
014200
014300*--------------------------------------------------------------------*
014400* weitere Arbeitsfelder: Praefix W
014500*--------------------------------------------------------------------*
014600 01          W-GREG-DATUM-FELDER.
014700     05      W-GJ                PIC 9(04)   VALUE ZERO.
014800     05      W-GM                PIC 9(02)   VALUE ZERO.
014900     05      W-GT                PIC 9(02)   VALUE ZERO.
015000 01          W-GREG-DATUM-N REDEFINES W-GREG-DATUM-FELDER
015100                                 PIC 9(08).
015200*            Ein-Feld-Sicht JJJJMMTT des Gregor-Datums fuer die
015300*            Trace-Ausgabe in Z999-ERRLOG (Soll/Ist-Vergleich mit
015400*            LINK-RK-TRADE-DATE bei Pruefverdacht auf Datumsfehler).
015500 01          WORK-FELDER.
015600     05      W-BASISJAHR         PIC S9(04) COMP VALUE ZERO.
015700
015800 01          W-NULL-ANZEIGER.
015900     05      W-NF-PRICE-MIN      PIC X       VALUE "G".
016000     05      W-NF-PRICE-MAX      PIC X       VALUE "G".
016100     05      W-NF-PRICE-YDAY     PIC X       VALUE "G".
016200     05      W-NF-PRICE-FIRST    PIC X       VALUE "G".
016300     05      W-NF-PRICE-CLOSE    PIC X       VALUE "G".
016400     05      W-NF-PRICE-LAST     PIC X       VALUE "G".
016500     05      W-NF-TRADES-COUNT   PIC X       VALUE "G".
016600     05      W-NF-VOLUME         PIC X       VALUE "G".
016700     05      W-NF-VALUE          PIC X       VALUE "G".
016800 01          W-NULL-STRING REDEFINES W-NULL-ANZEIGER PIC X(09).
016900*            Ein-Feld-Sicht der neun Null-Anzeiger fuer die
017000*            Trace-Ausgabe in Z999-ERRLOG.
017100
017200 LINKAGE SECTION.
017300*-->    Uebergabe aus PHBDRV0
017400 01     LINK-REC.
017500    05  LINK-HDR.
017600     10 LINK-CMD                 PIC X(06).
017700*       "QINT"          = Kurssatz aufnehmen/umsetzen
017800     10 LINK-RC                  PIC S9(04) COMP.
017900*       0    = Satz verarbeitet
018000*       9999 = Programmabbruch - Aufrufer muss reagieren
018100    05  LINK-DATA.
018200     10 LINK-SYMBOL              PIC X(20).
018300*       Symbol, vom Aufrufer aus dem Firmen-Stammsatz mitgegeben
018400     10 LINK-ROH-KURS.
018500         15 LINK-RK-FIRM-ID      PIC X(20).
018600         15 LINK-RK-TRADE-DATE   PIC 9(08).
018700         15 LINK-RK-PRICE-MIN    PIC S9(12)V9(02).
018800         15 LINK-RK-PRICE-MAX    PIC S9(12)V9(02).
018900         15 LINK-RK-PRICE-YDAY   PIC S9(12)V9(02).
019000         15 LINK-RK-PRICE-FIRST  PIC S9(12)V9(02).
019100         15 LINK-RK-PRICE-CLOSE  PIC S9(12)V9(02).
019200         15 LINK-RK-PRICE-LAST   PIC S9(12)V9(02).
019300         15 LINK-RK-TRADES-COUNT PIC S9(09).
019400         15 LINK-RK-VOLUME       PIC S9(15).
019500         15 LINK-RK-VALUE        PIC S9(15).
019600     10 LINK-ERG-KURS.
019700         15 LINK-EK-FIRM-ID      PIC X(20).
019800         15 LINK-EK-SYMBOL       PIC X(20).
019900         15 LINK-EK-TRADE-DATE   PIC 9(08).
020000         15 LINK-EK-JDATE        PIC 9(08).
020100         15 LINK-EK-PRICE-MIN    PIC S9(12)V9(02).
020200         15 LINK-EK-PRICE-MAX    PIC S9(12)V9(02).
020300         15 LINK-EK-PRICE-YDAY   PIC S9(12)V9(02).
020400         15 LINK-EK-PRICE-FIRST  PIC S9(12)V9(02).
020500         15 LINK-EK-PRICE-CLOSE  PIC S9(12)V9(02).
020600         15 LINK-EK-PRICE-LAST   PIC S9(12)V9(02).
020700         15 LINK-EK-TRADES-COUNT PIC S9(09).
020800         15 LINK-EK-VOLUME       PIC S9(15).
020900         15 LINK-EK-VALUE        PIC S9(15).
021000     10 LINK-NULL-ANZEIGER.
021100         15 LINK-NF-PRICE-MIN    PIC X.
021200             88 LINK-NF-PRICE-MIN-NULL      VALUE "N".
021300         15 LINK-NF-PRICE-MAX    PIC X.
021400             88 LINK-NF-PRICE-MAX-NULL      VALUE "N".
021500         15 LINK-NF-PRICE-YDAY   PIC X.
021600             88 LINK-NF-PRICE-YDAY-NULL     VALUE "N".
021700         15 LINK-NF-PRICE-FIRST  PIC X.
021800             88 LINK-NF-PRICE-FIRST-NULL    VALUE "N".
021900         15 LINK-NF-PRICE-CLOSE  PIC X.
022000             88 LINK-NF-PRICE-CLOSE-NULL    VALUE "N".
022100         15 LINK-NF-PRICE-LAST   PIC X.
022200             88 LINK-NF-PRICE-LAST-NULL     VALUE "N".
022300         15 LINK-NF-TRADES-COUNT PIC X.
022400             88 LINK-NF-TRADES-COUNT-NULL   VALUE "N".
022500         15 LINK-NF-VOLUME       PIC X.
022600             88 LINK-NF-VOLUME-NULL         VALUE "N".
022700         15 LINK-NF-VALUE        PIC X.
022800             88 LINK-NF-VALUE-NULL          VALUE "N".
022900
023000 PROCEDURE DIVISION USING LINK-REC.
023100******************************************************************
023200* Steuerungs-Section
023300******************************************************************
023400 A100-STEUERUNG SECTION.
023500 A100-00.
023600     IF  SHOW-VERSION
023700         DISPLAY K-MODUL " - Kursaufnahme/Feldumsetzung"
023800         EXIT PROGRAM
023900     END-IF
024000
024100     PERFORM B000-VORLAUF
024200     IF NOT PRG-ABBRUCH
024300        PERFORM B100-VERARBEITUNG
024400     END-IF
024500     PERFORM B090-ENDE
024600     EXIT PROGRAM
024700     .
024800 A100-99.
024900     EXIT.
025000
025100******************************************************************
025200* Vorlauf
025300******************************************************************
025400 B000-VORLAUF SECTION.
025500 B000-00.
025600     PERFORM C000-INIT
025700     PERFORM C010-LINK-PRUEFEN
025800     .
025900 B000-99.
026000     EXIT.
026100
026200******************************************************************
026300* Ende
026400******************************************************************
026500 B090-ENDE SECTION.
026600 B090-00.
026700     IF PRG-ABBRUCH
026800        MOVE 9999 TO LINK-RC
026900     ELSE
027000        MOVE ZERO TO LINK-RC
027100     END-IF
027200     .
027300 B090-99.
027400     EXIT.
027500
027600******************************************************************
027700* Verarbeitung: Feldumsetzung + Jalali-Konvertierung
027800******************************************************************
027900 B100-VERARBEITUNG SECTION.
028000 B100-00.
028100     MOVE LINK-RK-FIRM-ID    TO LINK-EK-FIRM-ID
028200     MOVE LINK-SYMBOL        TO LINK-EK-SYMBOL
028300     MOVE LINK-RK-TRADE-DATE TO LINK-EK-TRADE-DATE
028400
028500     PERFORM C100-FELDER-KONVERTIEREN
028600     PERFORM C200-JALALI-KONVERTIEREN
028700     .
028800 B100-99.
028900     EXIT.
029000
029100******************************************************************
029200* Numerische Pruefung und Umsetzung je Kursfeld - nicht
029300* numerische/fehlende Werte werden NULL (0) und markiert
029400******************************************************************
029500 C100-FELDER-KONVERTIEREN SECTION.
029600 C100-00.
029700     IF LINK-RK-PRICE-MIN IS NUMERIC
029800        MOVE LINK-RK-PRICE-MIN  TO LINK-EK-PRICE-MIN
029900        MOVE "G"                TO W-NF-PRICE-MIN, LINK-NF-PRICE-MIN
030000     ELSE
030100        MOVE ZERO                TO LINK-EK-PRICE-MIN
030200        MOVE "N"                TO W-NF-PRICE-MIN, LINK-NF-PRICE-MIN
030300     END-IF
030400
030500     IF LINK-RK-PRICE-MAX IS NUMERIC
030600        MOVE LINK-RK-PRICE-MAX  TO LINK-EK-PRICE-MAX
030700        MOVE "G"                TO W-NF-PRICE-MAX, LINK-NF-PRICE-MAX
030800     ELSE
030900        MOVE ZERO                TO LINK-EK-PRICE-MAX
031000        MOVE "N"                TO W-NF-PRICE-MAX, LINK-NF-PRICE-MAX
031100     END-IF
031200
031300     IF LINK-RK-PRICE-YDAY IS NUMERIC
031400        MOVE LINK-RK-PRICE-YDAY TO LINK-EK-PRICE-YDAY
031500        MOVE "G"                TO W-NF-PRICE-YDAY, LINK-NF-PRICE-YDAY
031600     ELSE
031700        MOVE ZERO                TO LINK-EK-PRICE-YDAY
031800        MOVE "N"                TO W-NF-PRICE-YDAY, LINK-NF-PRICE-YDAY
031900     END-IF
032000
032100     IF LINK-RK-PRICE-FIRST IS NUMERIC
032200        MOVE LINK-RK-PRICE-FIRST TO LINK-EK-PRICE-FIRST
032300        MOVE "G"           TO W-NF-PRICE-FIRST, LINK-NF-PRICE-FIRST
032400     ELSE
032500        MOVE ZERO           TO LINK-EK-PRICE-FIRST
032600        MOVE "N"           TO W-NF-PRICE-FIRST, LINK-NF-PRICE-FIRST
032700     END-IF
032800
032900     IF LINK-RK-PRICE-CLOSE IS NUMERIC
033000        MOVE LINK-RK-PRICE-CLOSE TO LINK-EK-PRICE-CLOSE
033100        MOVE "G"           TO W-NF-PRICE-CLOSE, LINK-NF-PRICE-CLOSE
033200     ELSE
033300        MOVE ZERO           TO LINK-EK-PRICE-CLOSE
033400        MOVE "N"           TO W-NF-PRICE-CLOSE, LINK-NF-PRICE-CLOSE
033500     END-IF
033600
033700     IF LINK-RK-PRICE-LAST IS NUMERIC
033800        MOVE LINK-RK-PRICE-LAST TO LINK-EK-PRICE-LAST
033900        MOVE "G"            TO W-NF-PRICE-LAST, LINK-NF-PRICE-LAST
034000     ELSE
034100        MOVE ZERO            TO LINK-EK-PRICE-LAST
034200        MOVE "N"            TO W-NF-PRICE-LAST, LINK-NF-PRICE-LAST
034300     END-IF
034400
034500     IF LINK-RK-TRADES-COUNT IS NUMERIC
034600        MOVE LINK-RK-TRADES-COUNT TO LINK-EK-TRADES-COUNT
034700        MOVE "G"         TO W-NF-TRADES-COUNT, LINK-NF-TRADES-COUNT
034800     ELSE
034900        MOVE ZERO          TO LINK-EK-TRADES-COUNT
035000        MOVE "N"         TO W-NF-TRADES-COUNT, LINK-NF-TRADES-COUNT
035100     END-IF
035200
035300     IF LINK-RK-VOLUME IS NUMERIC
035400        MOVE LINK-RK-VOLUME    TO LINK-EK-VOLUME
035500        MOVE "G"                TO W-NF-VOLUME, LINK-NF-VOLUME
035600     ELSE
035700        MOVE ZERO                TO LINK-EK-VOLUME
035800        MOVE "N"                TO W-NF-VOLUME, LINK-NF-VOLUME
035900     END-IF
036000
036100     IF LINK-RK-VALUE IS NUMERIC
036200        MOVE LINK-RK-VALUE     TO LINK-EK-VALUE
036300        MOVE "G"                TO W-NF-VALUE, LINK-NF-VALUE
036400     ELSE
036500        MOVE ZERO                TO LINK-EK-VALUE
036600        MOVE "N"                TO W-NF-VALUE, LINK-NF-VALUE
036700     END-IF
036800     .
036900 C100-99.
037000     EXIT.
037100
037200******************************************************************
037300* Gregorianisch -> Jalali: erst Julianisches Tagesdatum (JDN)
037400* nach Fliegel/Van-Flandern, dann JDN -> Jalali nach Khayyam/
037500* Birashk (33-Jahres-Zyklus, Schaltjahrliste W-SCHALTJAHR)
037600******************************************************************
037700 C200-JALALI-KONVERTIEREN SECTION.
037800 C200-00.
037900     MOVE LINK-EK-TRADE-DATE(1:4)  TO W-GJ
038000     MOVE LINK-EK-TRADE-DATE(5:2)  TO W-GM
038100     MOVE LINK-EK-TRADE-DATE(7:2)  TO W-GT
038200
038300     COMPUTE C4-A = (14 - W-GM) / 12
038400     COMPUTE C9-Y = W-GJ + 4800 - C4-A
038500     COMPUTE C4-M = W-GM + (12 * C4-A) - 3
038600
038700     COMPUTE C9-JDN =
038800           W-GT
038900         + ((153 * C4-M) + 2) / 5
039000         + (365 * C9-Y)
039100         + (C9-Y / 4)
039200         - (C9-Y / 100)
039300         + (C9-Y / 400)
039400         - 32045
039500
039600     COMPUTE C9-EPOCHE-TAGE = C9-JDN - K-JALALI-EPOCHE-JDN
039700
039800     COMPUTE C9-ZYKLEN = C9-EPOCHE-TAGE / K-ZYKLUS-TAGE
039900     COMPUTE C9-REST-TAGE =
040000             C9-EPOCHE-TAGE - (C9-ZYKLEN * K-ZYKLUS-TAGE)
040100     COMPUTE W-BASISJAHR = (C9-ZYKLEN * 33) + 1
040200
040300     MOVE ZERO TO C4-JALALI-JJJJ
040400     PERFORM C210-ZYKLUSJAHR-PRUEFEN VARYING C4-I1 FROM 1 BY 1
040500             UNTIL C4-I1 > 33 OR C4-JALALI-JJJJ NOT = ZERO
040600     IF C4-TAG-IM-JAHR <= 186
040700        COMPUTE C4-JALALI-MM = 1 + ((C4-TAG-IM-JAHR - 1) / 31)
040800        COMPUTE C4-JALALI-TT =
040900                C4-TAG-IM-JAHR - ((C4-JALALI-MM - 1) * 31)
041000     ELSE
041100        COMPUTE C4-JALALI-MM = 7 + ((C4-TAG-IM-JAHR - 187) / 30)
041200        COMPUTE C4-JALALI-TT =
041300                C4-TAG-IM-JAHR - 186 - ((C4-JALALI-MM - 7) * 30)
041400     END-IF
041500
041600     MOVE C4-JALALI-JJJJ TO LINK-EK-JDATE(1:4)
041700     MOVE C4-JALALI-MM   TO LINK-EK-JDATE(5:2)
041800     MOVE C4-JALALI-TT   TO LINK-EK-JDATE(7:2)
041900     .
042000 C200-99.
042100     EXIT.
042200
042300******************************************************************
042400* prueft ein Zyklusjahr der Schaltjahrliste gegen die verblei-
042500* benden Resttage (aus C200 je Zyklusjahr aufgerufen)
042600******************************************************************
042700 C210-ZYKLUSJAHR-PRUEFEN SECTION.
042800 C210-00.
042900     COMPUTE C9-JAHR-LAENGE = 365 + W-SCHALTJAHR(C4-I1)
043000     IF C9-REST-TAGE < C9-JAHR-LAENGE
043100        COMPUTE C4-JALALI-JJJJ = W-BASISJAHR + C4-I1 - 1
043200        COMPUTE C4-TAG-IM-JAHR = C9-REST-TAGE + 1
043300     ELSE
043400        SUBTRACT C9-JAHR-LAENGE FROM C9-REST-TAGE
043500     END-IF
043600     .
043700 C210-99.
043800     EXIT.
043900
044000******************************************************************
044100* Initialisierung von Feldern und Strukturen
044200******************************************************************
044300 C000-INIT SECTION.
044400 C000-00.
044500     INITIALIZE SCHALTER
044600                WORK-FELDER
044700     MOVE "G" TO W-NF-PRICE-MIN, W-NF-PRICE-MAX, W-NF-PRICE-YDAY,
044800                 W-NF-PRICE-FIRST, W-NF-PRICE-CLOSE, W-NF-PRICE-LAST,
044900                 W-NF-TRADES-COUNT, W-NF-VOLUME, W-NF-VALUE
045000     .
045100 C000-99.
045200     EXIT.
045300
045400******************************************************************
045500* prueft den Befehlscode aus LINK-REC - nur "QINT" wird von diesem
045600* Modul bedient; ein falscher Aufruf fuehrt zum Programmabbruch,
045700* statt einen rohen Tageskurs-Satz unter falscher Annahme
045800* umzusetzen
045900******************************************************************
046000 C010-LINK-PRUEFEN SECTION.
046100 C010-00.
046200     IF LINK-CMD NOT = "QINT"
046300        SET PRG-ABBRUCH TO TRUE
046400        PERFORM Z999-ERRLOG
046500     END-IF
046600     .
046700 C010-99.
046800     EXIT.
046900
047000******************************************************************
047100* Fehlerprotokoll (Trace)
047200******************************************************************
047300 Z999-ERRLOG SECTION.
047400 Z999-00.
047500     DISPLAY K-MODUL " Satz=" LINK-RK-FIRM-ID "/"
047600             LINK-RK-TRADE-DATE " Greg-Datum=" W-GREG-DATUM-N
047700             " Null-Anzeiger=" W-NULL-STRING
047800     .
047900 Z999-99.
048000     EXIT.
