000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =PHRLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. PHBDRV0O.
001200 AUTHOR. K. LORENZ.
001300 INSTALLATION. WERTPAPIERABRECHNUNG.
001400 DATE-WRITTEN. 2019-01-18.
001500 DATE-COMPILED.
001600 SECURITY. NICHT OEFFENTLICH.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2019-10-21
002000* Letzte Version   :: A.05.00
002100* Kurzbeschreibung :: Lauf-Steuerung der Kurshistorie: liest
002200*                      Firmen-Stammsatz und optionale Symbolliste,
002300*                      ruft je Firma PHFILT0 (Filter), PHQINT0
002400*                      (Kursaufnahme je Tag) und PHADJ0 (Anpas-
002500*                      sungsrechnung) auf und schreibt den ange-
002600*                      reicherten Ausgabesatz sowie den Laufbericht
002700* Auftrag          :: KURSHIST-1 KURSHIST-9 KURSHIST-14 KURSHIST-18
002800*                      12345678901234567
002900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|2019-02-01| kl  | Neuerstellung (Firmen/Kurse/Ausgabe)
003500*A.01.00|2019-02-25| kl  | Aufruf PHFILT0 ergaenzt (Symbolfilter)
003600*A.02.00|2019-03-12| kl  | Optionale Symbolliste REQSYMS eingebaut
003700*A.02.01|2019-03-20| MUE | Laufdatum im Laufbericht JJJJ
003800*       |          |     | JJJJ vierstellig, bisher JJ
003900*A.03.00|2019-04-15| MUE | Aufruf PHADJ0 je Firmengruppe ergaenzt
004000*A.04.00|2019-06-03| kl  | Steuerzeilen (Firmenzeile) je Firma,
004100*       |          |     | GEN-ERROR fuer Datei-Oeffnungsfehler
004200*A.05.00|2019-10-21| MUE | Tabellengroesse Firmengruppe auf 1000
004300*       |          |     | Tagessaetze angehoben (Auftrag KURSHIST-18)
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800*
004900* Dieses Programm ist der Lauf-Steuerungsbaustein der Kurshistorie.
005000* Es liest FIRMS satzweise, prueft je Firma zunaechst die optionale
005100* Symbolliste REQSYMS und danach ueber PHFILT0 den Symbolfilter
005200* (Ziffer/Bezugsrechts-Marker). Fuer jede akzeptierte Firma wird die
005300* Kursdatei QUOTES komplett durchsucht (die Datei ist NICHT nach
005400* Firma sortiert); je Treffer wird PHQINT0 aufgerufen, das den Satz
005500* umsetzt und das Jalali-Datum ableitet. Die so gesammelte Firmen-
005600* gruppe geht an PHADJ0, das RET/CUMPROD/ADJ-PRICE berechnet und die
005700* Gruppe wieder aufsteigend sortiert zurueckgibt. Die Saetze werden
005800* unveraendert in dieser (aufsteigenden) Reihenfolge fortgeschrieben;
005900* da der Firmen-Stammsatz selbst nach FIRM-ID gepflegt wird, ergibt
006000* sich die geforderte (FIRM-ID, TRADE-DATE)-aufsteigende Gesamtfolge
006100* ohne eine eigene Sortierung ueber alle Firmen.
006200*
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     SWITCH-15 IS ANZEIGE-VERSION
006900         ON STATUS IS SHOW-VERSION.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT FIRMS       ASSIGN TO "FIRMS"
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FILE-STATUS-FI.
007600     SELECT REQSYMS     ASSIGN TO "REQSYMS"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FILE-STATUS-RS.
007900     SELECT QUOTES      ASSIGN TO "QUOTES"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FILE-STATUS-QU.
008200     SELECT PRICES-OUT  ASSIGN TO "PRICESOUT"
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FILE-STATUS-PO.
008500     SELECT RUN-REPORT  ASSIGN TO "RUNREPORT"
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FILE-STATUS-RR.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100*--------------------------------------------------------------------*
009200* Firmen-Stammsatz (Eingabe) - 40 Byte, SYMBOL + FIRM-ID
009300*--------------------------------------------------------------------*
009400 FD  FIRMS.
009500 01  FIRMS-SATZ.
009600     05  FI-SYMBOL               PIC X(20).
009700     05  FI-FIRM-ID              PIC X(20).
009800
009900*--------------------------------------------------------------------*
010000* Optionale Symbolliste (Eingabe) - leer oder fehlend = alle Firmen
010100*--------------------------------------------------------------------*
010200 FD  REQSYMS.
010300 01  REQSYM-SATZ.
010400     05  RS-SYMBOL               PIC X(20).
010500
010600*--------------------------------------------------------------------*
010700* Tageskurs-Satz (Eingabe) - NICHT nach Firma sortiert; Rohfelder
010800* bereits als numerische DISPLAY-Felder angelegt, damit PHQINT0 ueber
010900* IS NUMERIC pruefen kann, ob ein Feld tatsaechlich numerisch geliefert
011000* wurde (eine Firmen-Feed-Quelle schreibt gelegentlich Text/Leerfelder)
011100*--------------------------------------------------------------------*
011200 FD  QUOTES.
011300 01  QUOTES-SATZ.
011400     05  QU-FIRM-ID              PIC X(20).
011500     05  QU-TRADE-DATE           PIC 9(08).
011600     05  QU-PRICE-MIN            PIC S9(12)V9(02).
011700     05  QU-PRICE-MAX            PIC S9(12)V9(02).
011800     05  QU-PRICE-YDAY           PIC S9(12)V9(02).
011900     05  QU-PRICE-FIRST          PIC S9(12)V9(02).
012000     05  QU-PRICE-CLOSE          PIC S9(12)V9(02).
012100     05  QU-PRICE-LAST           PIC S9(12)V9(02).
012200     05  QU-TRADES-COUNT         PIC S9(09).
012300     05  QU-VOLUME               PIC S9(15).
012400     05  QU-VALUE                PIC S9(15).
012500     05  FILLER                  PIC X(10).
012600
012700*--------------------------------------------------------------------*
012800* Angereicherter Ausgabesatz (PRICES-OUT)
012900*--------------------------------------------------------------------*
013000 FD  PRICES-OUT.
013100 01  PRICES-SATZ.
013200     05  PO-FIRM-ID               PIC X(20).
013300     05  PO-SYMBOL                PIC X(20).
013400     05  PO-TRADE-DATE            PIC 9(08).
013500     05  PO-JDATE                 PIC 9(08).
013600     05  PO-PRICE-MIN             PIC S9(12)V9(02).
013700     05  PO-PRICE-MAX             PIC S9(12)V9(02).
013800     05  PO-PRICE-YDAY            PIC S9(12)V9(02).
013900     05  PO-PRICE-FIRST           PIC S9(12)V9(02).
014000     05  PO-PRICE-CLOSE           PIC S9(12)V9(02).
014100     05  PO-PRICE-LAST            PIC S9(12)V9(02).
014200     05  PO-TRADES-COUNT          PIC S9(09).
014300     05  PO-VOLUME                PIC S9(15).
014400     05  PO-VALUE                 PIC S9(15).
014500     05  PO-RET                   PIC S9(05)V9(09).
014600     05  PO-CUMPROD               PIC S9(05)V9(09).
014700     05  PO-ADJ-PRICE             PIC S9(12)V9(04).
014800     05  PO-RET-ANZEIGER          PIC X.
014900     05  FILLER                   PIC X(14).
015000
015100*--------------------------------------------------------------------*
015200* Laufbericht (Ausgabe) - Druckzeilen, 80 Byte
015300*--------------------------------------------------------------------*
015400 FD  RUN-REPORT.
015500 01  RR-ZEILE                    PIC X(80).
015600
015700 WORKING-STORAGE SECTION.
015800*--------------------------------------------------------------------*
015900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
016000*--------------------------------------------------------------------*
016100 01          COMP-FELDER.
016200     05      C4-I1               PIC S9(04) COMP.
016300     05      C4-REQSYM-ANZ       PIC S9(04) COMP VALUE ZERO.
016400     05      C4-FIRMA-ANZ        PIC S9(04) COMP VALUE ZERO.
016500     05      C9-FIRMS-READ       PIC S9(09) COMP VALUE ZERO.
016600     05      C9-FIRMS-SKIPPED    PIC S9(09) COMP VALUE ZERO.
016700     05      C9-QUOTES-READ      PIC S9(09) COMP VALUE ZERO.
016800     05      C9-RECORDS-WRITTEN  PIC S9(09) COMP VALUE ZERO.
016900
017000*--------------------------------------------------------------------*
017100* Display-Felder: Praefix D (editierte Summenfelder fuer den
017200* Laufbericht)
017300*--------------------------------------------------------------------*
017400 01          DISPLAY-FELDER.
017500     05      D-FIRMS-READ        PIC ZZ,ZZ9.
017600     05      D-FIRMS-SKIPPED     PIC ZZ,ZZ9.
017700     05      D-QUOTES-READ       PIC ZZZ,ZZ9.
017800     05      D-RECORDS-WRITTEN   PIC ZZZ,ZZ9.
017900
018000*--------------------------------------------------------------------*
018100* Felder mit konstantem Inhalt: Praefix K
018200*--------------------------------------------------------------------*
018300 01          KONSTANTE-FELDER.
018400     05      K-MODUL             PIC X(08)   VALUE "PHBDRV0O".
018500
018600*----------------------------------------------------------------*
018700* Conditional-Felder
018800*----------------------------------------------------------------*
018900 01          SCHALTER.
019000     05      FILE-STATUS-FI      PIC X(02).
019100         88  FILE-OK-FI                      VALUE "00".
019200         88  FILE-NOK-FI                     VALUE "01" THRU "09"
019300                                                    "11" THRU "99".
019400     05      REC-STAT REDEFINES  FILE-STATUS-FI.
019500        10   FILE-STATUS-FI1     PIC X.
019600        10                       PIC X.
019700     05      FILE-STATUS-RS      PIC X(02).
019800         88  FILE-OK-RS                      VALUE "00".
019900     05      FILE-STATUS-QU      PIC X(02).
020000         88  FILE-OK-QU                      VALUE "00".
020100         88  FILE-NOK-QU                     VALUE "01" THRU "09"
020200                                                    "11" THRU "99".
020300     05      FILE-STATUS-PO      PIC X(02).
020400         88  FILE-OK-PO                      VALUE "00".
020500     05      FILE-STATUS-RR      PIC X(02).
020600         88  FILE-OK-RR                      VALUE "00".
020700
020800     05      PRG-STATUS          PIC 9       VALUE ZERO.
020900         88  PRG-OK                          VALUE ZERO.
021000         88  PRG-ABBRUCH                     VALUE 1.
021100     05      W-EOF-FIRMS         PIC 9       VALUE ZERO.
021200         88  W-NOCH-NICHT-EOF-FI             VALUE ZERO.
021300         88  W-EOF-FI                        VALUE 1.
021400     05      W-EOF-REQSYMS       PIC 9       VALUE ZERO.
021500         88  W-NOCH-NICHT-EOF-RS             VALUE ZERO.
021600         88  W-EOF-RS                        VALUE 1.
021700     05      W-EOF-QUOTES        PIC 9       VALUE ZERO.
021800         88  W-NOCH-NICHT-EOF-QU             VALUE ZERO.
021900         88  W-EOF-QU                        VALUE 1.
022000     05      W-REQSYM-ANZEIGE    PIC 9       VALUE ZERO.
022100         88  REQ-SYM-LEER                    VALUE ZERO.
022200         88  REQ-SYM-VORHANDEN               VALUE 1.
022300     05      W-SYMBOL-ANZEIGE    PIC 9       VALUE ZERO.
022400         88  W-NICHT-GEFUNDEN                VALUE ZERO.
022500         88  W-GEFUNDEN                      VALUE 1.
022600     05      W-FILTER-ANZEIGE    PIC 9       VALUE ZERO.
022700         88  W-FIRMA-AKZEPTIERT              VALUE ZERO.
022800         88  W-FIRMA-ABGELEHNT               VALUE 1.
022900
023000*--------------------------------------------------------------------*
023100* weitere Arbeitsfelder: Praefix W
023200*--------------------------------------------------------------------*
023300 01          W-LAUFDATUM.
023400     05      W-LD-JJJJ           PIC 9(04).
023500     05      W-LD-MM             PIC 9(02).
023600     05      W-LD-TT             PIC 9(02).
023700 01          W-LAUFDATUM-N REDEFINES W-LAUFDATUM PIC 9(08).
023800 01          W-SYSDATUM-2.
023900     05      W-SYS-JJ            PIC 9(02).
024000     05      W-SYS-MM            PIC 9(02).
024100     05      W-SYS-TT            PIC 9(02).
024200
024300*--------------------------------------------------------------------*
024400* optionale Symbolliste im Hauptspeicher (Praefix W-RS) - erste
024500* Tabellenzeile zusaetzlich ueber REDEFINES als Ein-Feld-Sicht fuer
024600* die Protokollausgabe in Z999-ERRLOG (Kontrolle: wurde geladen?)
024700*--------------------------------------------------------------------*
024800 01          W-REQSYM-TABELLE.
024900     05      W-RS-SYMBOL         PIC X(20) OCCURS 2000 TIMES.
025000 01          W-REQSYM-ERSTE REDEFINES W-REQSYM-TABELLE.
025100     05      W-RS-ERSTES-SYMBOL  PIC X(20).
025200     05      FILLER              PIC X(39980).
025300
025400 COPY    PHERR01C OF "=PHRLIB".
025500 COPY    PHREC01C OF "=PHRLIB".
025600
025700*--------------------------------------------------------------------*
025800* Parameter fuer den Aufruf von PHFILT0 (Symbolfilter) - Praefix
025900* FILT-LINK, Feldaufbau deckt sich mit LINK-REC in PHFILT0
026000*--------------------------------------------------------------------*
026100 01          FILT-LINK-REC.
026200     05      FILT-LINK-HDR.
026300         10  FILT-LINK-CMD           PIC X(06).
026400         10  FILT-LINK-RC            PIC S9(04) COMP.
026500     05      FILT-LINK-DATA.
026600         10  FILT-LINK-SYMBOL        PIC X(20).
026700         10  FILT-LINK-FIRM-ID       PIC X(20).
026800         10  FILT-LINK-OPTIONSMODUS  PIC X.
026900             88 FILT-LINK-OPTION-AN          VALUE "J".
027000             88 FILT-LINK-OPTION-AUS         VALUE "N".
027100
027200*--------------------------------------------------------------------*
027300* Parameter fuer den Aufruf von PHQINT0 (Kursaufnahme) - Praefix
027400* QINT-LINK, Feldaufbau deckt sich mit LINK-REC in PHQINT0
027500*--------------------------------------------------------------------*
027600 01          QINT-LINK-REC.
027700     05      QINT-LINK-HDR.
027800         10  QINT-LINK-CMD           PIC X(06).
027900         10  QINT-LINK-RC            PIC S9(04) COMP.
028000     05      QINT-LINK-DATA.
028100         10  QINT-LINK-SYMBOL        PIC X(20).
028200         10  QINT-LINK-ROH-KURS.
028300             15 QINT-LINK-RK-FIRM-ID      PIC X(20).
028400             15 QINT-LINK-RK-TRADE-DATE   PIC 9(08).
028500             15 QINT-LINK-RK-PRICE-MIN    PIC S9(12)V9(02).
028600             15 QINT-LINK-RK-PRICE-MAX    PIC S9(12)V9(02).
028700             15 QINT-LINK-RK-PRICE-YDAY   PIC S9(12)V9(02).
028800             15 QINT-LINK-RK-PRICE-FIRST  PIC S9(12)V9(02).
028900             15 QINT-LINK-RK-PRICE-CLOSE  PIC S9(12)V9(02).
029000             15 QINT-LINK-RK-PRICE-LAST   PIC S9(12)V9(02).
029100             15 QINT-LINK-RK-TRADES-COUNT PIC S9(09).
029200             15 QINT-LINK-RK-VOLUME       PIC S9(15).
029300             15 QINT-LINK-RK-VALUE        PIC S9(15).
029400         10  QINT-LINK-ERG-KURS.
029500             15 QINT-LINK-EK-FIRM-ID      PIC X(20).
029600             15 QINT-LINK-EK-SYMBOL       PIC X(20).
029700             15 QINT-LINK-EK-TRADE-DATE   PIC 9(08).
029800             15 QINT-LINK-EK-JDATE        PIC 9(08).
029900             15 QINT-LINK-EK-PRICE-MIN    PIC S9(12)V9(02).
030000             15 QINT-LINK-EK-PRICE-MAX    PIC S9(12)V9(02).
030100             15 QINT-LINK-EK-PRICE-YDAY   PIC S9(12)V9(02).
030200             15 QINT-LINK-EK-PRICE-FIRST  PIC S9(12)V9(02).
030300             15 QINT-LINK-EK-PRICE-CLOSE  PIC S9(12)V9(02).
030400             15 QINT-LINK-EK-PRICE-LAST   PIC S9(12)V9(02).
030500             15 QINT-LINK-EK-TRADES-COUNT PIC S9(09).
030600             15 QINT-LINK-EK-VOLUME       PIC S9(15).
030700             15 QINT-LINK-EK-VALUE        PIC S9(15).
030800         10  QINT-LINK-NULL-ANZEIGER.
030900             15 QINT-LINK-NF-PRICE-MIN    PIC X.
031000             15 QINT-LINK-NF-PRICE-MAX    PIC X.
031100             15 QINT-LINK-NF-PRICE-YDAY   PIC X.
031200             15 QINT-LINK-NF-PRICE-FIRST  PIC X.
031300             15 QINT-LINK-NF-PRICE-CLOSE  PIC X.
031400             15 QINT-LINK-NF-PRICE-LAST   PIC X.
031500             15 QINT-LINK-NF-TRADES-COUNT PIC X.
031600             15 QINT-LINK-NF-VOLUME       PIC X.
031700             15 QINT-LINK-NF-VALUE        PIC X.
031800
031900*--------------------------------------------------------------------*
032000* Parameter fuer den Aufruf von PHADJ0 (Anpassungsrechnung) -
032100* Praefix ADJ-LINK, Feldaufbau deckt sich mit LINK-REC in PHADJ0
032200*--------------------------------------------------------------------*
032300 01          ADJ-LINK-REC.
032400     05      ADJ-LINK-HDR.
032500         10  ADJ-LINK-CMD            PIC X(06).
032600         10  ADJ-LINK-RC             PIC S9(04) COMP.
032700     05      ADJ-LINK-DATA.
032800         10  ADJ-LINK-ANZAHL             PIC S9(04) COMP.
032900         10  ADJ-LINK-KURS-TABELLE OCCURS 1000 TIMES
033000                                     INDEXED BY ADJ-LINK-IX.
033100             15 ADJ-LINK-KT-FIRM-ID      PIC X(20).
033200             15 ADJ-LINK-KT-SYMBOL       PIC X(20).
033300             15 ADJ-LINK-KT-TRADE-DATE   PIC 9(08).
033400             15 ADJ-LINK-KT-JDATE        PIC 9(08).
033500             15 ADJ-LINK-KT-PRICE-MIN    PIC S9(12)V9(02).
033600             15 ADJ-LINK-KT-PRICE-MAX    PIC S9(12)V9(02).
033700             15 ADJ-LINK-KT-PRICE-YDAY   PIC S9(12)V9(02).
033800             15 ADJ-LINK-KT-PRICE-FIRST  PIC S9(12)V9(02).
033900             15 ADJ-LINK-KT-PRICE-CLOSE  PIC S9(12)V9(02).
034000             15 ADJ-LINK-KT-PRICE-LAST   PIC S9(12)V9(02).
034100             15 ADJ-LINK-KT-TRADES-COUNT PIC S9(09).
034200             15 ADJ-LINK-KT-VOLUME       PIC S9(15).
034300             15 ADJ-LINK-KT-VALUE        PIC S9(15).
034400             15 ADJ-LINK-KT-RET          PIC S9(05)V9(09).
034500             15 ADJ-LINK-KT-CUMPROD      PIC S9(05)V9(09).
034600             15 ADJ-LINK-KT-ADJ-PRICE    PIC S9(12)V9(04).
034700             15 ADJ-LINK-KT-RET-ANZEIGER PIC X.
034800
034900 PROCEDURE DIVISION.
035000******************************************************************
035100* Steuerungs-Section
035200******************************************************************
035300 A100-STEUERUNG SECTION.
035400 A100-00.
035500     IF  SHOW-VERSION
035600         DISPLAY K-MODUL " - Lauf-Steuerung Kurshistorie"
035700         STOP RUN
035800     END-IF
035900
036000     PERFORM B000-VORLAUF
036100     IF NOT PRG-ABBRUCH
036200        PERFORM B100-VERARBEITUNG
036300     END-IF
036400     PERFORM B090-ENDE
036500     STOP RUN
036600     .
036700 A100-99.
036800     EXIT.
036900
037000******************************************************************
037100* Vorlauf: Dateien oeffnen, Symbolliste laden, erster Firmensatz
037200******************************************************************
037300 B000-VORLAUF SECTION.
037400 B000-00.
037500     PERFORM C000-INIT
037600     PERFORM F100-OPEN-DATEIEN
037700     IF NOT PRG-ABBRUCH
037800        PERFORM F200-REQSYMS-LESEN
037900        PERFORM F300-READ-FIRMS
038000     END-IF
038100     .
038200 B000-99.
038300     EXIT.
038400
038500******************************************************************
038600* Ende: Dateien schliessen, Laufbericht schreiben
038700******************************************************************
038800 B090-ENDE SECTION.
038900 B090-00.
039000     CLOSE FIRMS QUOTES PRICES-OUT REQSYMS
039400
039500     IF NOT PRG-ABBRUCH
039600        PERFORM D900-REPORT-SCHREIBEN
039700        CLOSE RUN-REPORT
039800     END-IF
039900
040000     IF PRG-ABBRUCH
040100        DISPLAY K-MODUL " *** PROGRAMMABBRUCH ***"
040200     END-IF
040300     .
040400 B090-99.
040500     EXIT.
040600
040700******************************************************************
040800* Verarbeitung aller Firmen-Stammsaetze
040900******************************************************************
041000 B100-VERARBEITUNG SECTION.
041100 B100-00.
041200     PERFORM B200-FIRMENSATZ-VERARBEITEN
041300          UNTIL W-EOF-FI OR PRG-ABBRUCH
041400     .
041500 B100-99.
041600     EXIT.
041700
041800******************************************************************
041900* Verarbeitung eines Firmen-Stammsatzes: Symbolliste pruefen,
042000* Symbolfilter pruefen, bei Annahme Kursgruppe verarbeiten
042100******************************************************************
042200 B200-FIRMENSATZ-VERARBEITEN SECTION.
042300 B200-00.
042400     ADD 1 TO C9-FIRMS-READ
042500     MOVE FIRMS-SATZ TO PHR-FIRMEN-STAMMSATZ
042600
042700     PERFORM C100-REQSYM-FILTER
042800     IF REQ-SYM-LEER OR W-GEFUNDEN
042900        PERFORM C200-SYMBOLFILTER-PRUEFEN
043000        IF W-FIRMA-AKZEPTIERT AND NOT PRG-ABBRUCH
043100           PERFORM C300-FIRMA-VERARBEITEN
043200        ELSE
043300           IF NOT PRG-ABBRUCH
043400              ADD 1 TO C9-FIRMS-SKIPPED
043500           END-IF
043600        END-IF
043700     END-IF
043800
043900     PERFORM F300-READ-FIRMS
044000     .
044100 B200-99.
044200     EXIT.
044300
044400******************************************************************
044500* Prueft, ob der aktuelle Firmensatz in der optionalen Symbolliste
044600* enthalten ist (ohne Liste gilt jede Firma als enthalten)
044700******************************************************************
044800 C100-REQSYM-FILTER SECTION.
044900 C100-00.
045000     SET W-NICHT-GEFUNDEN TO TRUE
045100     IF REQ-SYM-VORHANDEN
045200        PERFORM C110-REQSYM-VERGLEICHEN VARYING C4-I1 FROM 1 BY 1
045300                UNTIL C4-I1 > C4-REQSYM-ANZ OR W-GEFUNDEN
045400     END-IF
045500     .
045600 C100-99.
045700     EXIT.
045800
045900******************************************************************
046000* vergleicht eine Tabellenzeile der Symbolliste mit dem laufenden
046100* Firmensatz (aus C100 je Tabellenzeile aufgerufen)
046200******************************************************************
046300 C110-REQSYM-VERGLEICHEN SECTION.
046400 C110-00.
046500     IF W-RS-SYMBOL(C4-I1) = PHR-FS-SYMBOL
046600        SET W-GEFUNDEN TO TRUE
046700     END-IF
046800     .
046900 C110-99.
047000     EXIT.
047100
047200******************************************************************
047300* Symbolfilter ueber PHFILT0 pruefen (Ziffer/Bezugsrechts-Marker);
047400* Option-Modus ist fuer diesen Lauf stets AUS
047500******************************************************************
047600 C200-SYMBOLFILTER-PRUEFEN SECTION.
047700 C200-00.
047800     MOVE "FILT"         TO FILT-LINK-CMD
047900     MOVE ZERO           TO FILT-LINK-RC
048000     MOVE PHR-FS-SYMBOL  TO FILT-LINK-SYMBOL
048100     MOVE PHR-FS-FIRM-ID TO FILT-LINK-FIRM-ID
048200     SET FILT-LINK-OPTION-AUS TO TRUE
048300
048400     CALL "PHFILT0M" USING FILT-LINK-REC
048500
048600     EVALUATE FILT-LINK-RC
048700        WHEN ZERO
048800           SET W-FIRMA-AKZEPTIERT TO TRUE
048900        WHEN 1
049000           SET W-FIRMA-ABGELEHNT TO TRUE
049100        WHEN 9999
049200           DISPLAY K-MODUL " RC 9999 aus PHFILT0 - Abbruch"
049300           SET PRG-ABBRUCH TO TRUE
049400        WHEN OTHER
049500           DISPLAY K-MODUL " unbekannter RC aus PHFILT0: "
049600                   FILT-LINK-RC
049700           SET PRG-ABBRUCH TO TRUE
049800     END-EVALUATE
049900     .
050000 C200-99.
050100     EXIT.
050200
050300******************************************************************
050400* Verarbeitet eine akzeptierte Firma: QUOTES komplett durchsuchen,
050500* Gruppe an PHADJ0 uebergeben, Ergebniszeilen fortschreiben
050600******************************************************************
050700 C300-FIRMA-VERARBEITEN SECTION.
050800 C300-00.
050900     MOVE ZERO TO C4-FIRMA-ANZ
051000     PERFORM F400-OPEN-QUOTES
051100     IF NOT PRG-ABBRUCH
051200        PERFORM F500-READ-QUOTES
051300        PERFORM C310-QUOTES-DURCHSUCHEN UNTIL W-EOF-QU
051400        CLOSE QUOTES
051500
051600        IF C4-FIRMA-ANZ > ZERO AND NOT PRG-ABBRUCH
051700           MOVE "ADJ"          TO ADJ-LINK-CMD
051800           MOVE ZERO           TO ADJ-LINK-RC
051900           MOVE C4-FIRMA-ANZ   TO ADJ-LINK-ANZAHL
052000
052100           CALL "PHADJ0M" USING ADJ-LINK-REC
052200
052300           IF ADJ-LINK-RC = 9999
052400              DISPLAY K-MODUL " RC 9999 aus PHADJ0 - Abbruch"
052500              SET PRG-ABBRUCH TO TRUE
052600           ELSE
052700              PERFORM C320-ERGEBNIS-SCHREIBEN
052800                      VARYING C4-I1 FROM 1 BY 1
052900                      UNTIL C4-I1 > C4-FIRMA-ANZ
053000              PERFORM D800-FIRMENZEILE-ANZEIGEN
053100           END-IF
053200        END-IF
053300     END-IF
053400     .
053500 C300-99.
053600     EXIT.
053700
053800******************************************************************
053900* prueft einen gelesenen QUOTES-Satz auf Zugehoerigkeit zur
054000* laufenden Firma und nimmt ihn ggf. in die Gruppe auf (aus C300
054100* je QUOTES-Satz aufgerufen)
054200******************************************************************
054300 C310-QUOTES-DURCHSUCHEN SECTION.
054400 C310-00.
054500     MOVE QUOTES-SATZ TO PHR-TAGESKURS-SATZ
054600     IF PHR-TK-FIRM-ID = PHR-FS-FIRM-ID
054700        IF C4-FIRMA-ANZ < 1000
054800           ADD 1 TO C4-FIRMA-ANZ
054900           ADD 1 TO C9-QUOTES-READ
055000           PERFORM C330-KURSSATZ-AUFNEHMEN
055100        END-IF
055200     END-IF
055300     PERFORM F500-READ-QUOTES
055400     .
055500 C310-99.
055600     EXIT.
055700
055800******************************************************************
055900* uebergibt einen Tageskurs an PHQINT0 und uebernimmt das Ergebnis
056000* in die Kurstabelle der laufenden Firma (aus C310 aufgerufen)
056100******************************************************************
056200 C330-KURSSATZ-AUFNEHMEN SECTION.
056300 C330-00.
056400     MOVE "QINT"               TO QINT-LINK-CMD
056500     MOVE ZERO                 TO QINT-LINK-RC
056600     MOVE PHR-FS-SYMBOL        TO QINT-LINK-SYMBOL
056700     MOVE PHR-TK-FIRM-ID       TO QINT-LINK-RK-FIRM-ID
056800     MOVE PHR-TK-TRADE-DATE    TO QINT-LINK-RK-TRADE-DATE
056900     MOVE PHR-TK-PRICE-MIN     TO QINT-LINK-RK-PRICE-MIN
057000     MOVE PHR-TK-PRICE-MAX     TO QINT-LINK-RK-PRICE-MAX
057100     MOVE PHR-TK-PRICE-YDAY    TO QINT-LINK-RK-PRICE-YDAY
057200     MOVE PHR-TK-PRICE-FIRST   TO QINT-LINK-RK-PRICE-FIRST
057300     MOVE PHR-TK-PRICE-CLOSE   TO QINT-LINK-RK-PRICE-CLOSE
057400     MOVE PHR-TK-PRICE-LAST    TO QINT-LINK-RK-PRICE-LAST
057500     MOVE PHR-TK-TRADES-COUNT  TO QINT-LINK-RK-TRADES-COUNT
057600     MOVE PHR-TK-VOLUME        TO QINT-LINK-RK-VOLUME
057700     MOVE PHR-TK-VALUE         TO QINT-LINK-RK-VALUE
057800
057900     CALL "PHQINT0M" USING QINT-LINK-REC
058000
058100     MOVE QINT-LINK-EK-FIRM-ID
058200                      TO ADJ-LINK-KT-FIRM-ID(C4-FIRMA-ANZ)
058300     MOVE QINT-LINK-EK-SYMBOL
058400                      TO ADJ-LINK-KT-SYMBOL(C4-FIRMA-ANZ)
058500     MOVE QINT-LINK-EK-TRADE-DATE
058600                      TO ADJ-LINK-KT-TRADE-DATE(C4-FIRMA-ANZ)
058700     MOVE QINT-LINK-EK-JDATE
058800                      TO ADJ-LINK-KT-JDATE(C4-FIRMA-ANZ)
058900     MOVE QINT-LINK-EK-PRICE-MIN
059000                      TO ADJ-LINK-KT-PRICE-MIN(C4-FIRMA-ANZ)
059100     MOVE QINT-LINK-EK-PRICE-MAX
059200                      TO ADJ-LINK-KT-PRICE-MAX(C4-FIRMA-ANZ)
059300     MOVE QINT-LINK-EK-PRICE-YDAY
059400                      TO ADJ-LINK-KT-PRICE-YDAY(C4-FIRMA-ANZ)
059500     MOVE QINT-LINK-EK-PRICE-FIRST
059600                      TO ADJ-LINK-KT-PRICE-FIRST(C4-FIRMA-ANZ)
059700     MOVE QINT-LINK-EK-PRICE-CLOSE
059800                      TO ADJ-LINK-KT-PRICE-CLOSE(C4-FIRMA-ANZ)
059900     MOVE QINT-LINK-EK-PRICE-LAST
060000                      TO ADJ-LINK-KT-PRICE-LAST(C4-FIRMA-ANZ)
060100     MOVE QINT-LINK-EK-TRADES-COUNT
060200                      TO ADJ-LINK-KT-TRADES-COUNT(C4-FIRMA-ANZ)
060300     MOVE QINT-LINK-EK-VOLUME
060400                      TO ADJ-LINK-KT-VOLUME(C4-FIRMA-ANZ)
060500     MOVE QINT-LINK-EK-VALUE
060600                      TO ADJ-LINK-KT-VALUE(C4-FIRMA-ANZ)
060700     .
060800 C330-99.
060900     EXIT.
061000
061100******************************************************************
061200* baut aus einer Tabellenzeile der bereinigten Firmengruppe den
061300* Ausgabesatz und schreibt ihn nach PRICES-OUT (aus C300 je
061400* Tabellenzeile aufgerufen)
061500******************************************************************
061600 C320-ERGEBNIS-SCHREIBEN SECTION.
061700 C320-00.
061800     MOVE ADJ-LINK-KT-FIRM-ID(C4-I1)
061900                                TO PHR-AS-FIRM-ID
062000     MOVE ADJ-LINK-KT-SYMBOL(C4-I1)
062100                                TO PHR-AS-SYMBOL
062200     MOVE ADJ-LINK-KT-TRADE-DATE(C4-I1)
062300                                TO PHR-AS-TRADE-DATE
062400     MOVE ADJ-LINK-KT-JDATE(C4-I1)
062500                                TO PHR-AS-JDATE
062600     MOVE ADJ-LINK-KT-PRICE-MIN(C4-I1)
062700                                TO PHR-AS-PRICE-MIN
062800     MOVE ADJ-LINK-KT-PRICE-MAX(C4-I1)
062900                                TO PHR-AS-PRICE-MAX
063000     MOVE ADJ-LINK-KT-PRICE-YDAY(C4-I1)
063100                                TO PHR-AS-PRICE-YDAY
063200     MOVE ADJ-LINK-KT-PRICE-FIRST(C4-I1)
063300                                TO PHR-AS-PRICE-FIRST
063400     MOVE ADJ-LINK-KT-PRICE-CLOSE(C4-I1)
063500                                TO PHR-AS-PRICE-CLOSE
063600     MOVE ADJ-LINK-KT-PRICE-LAST(C4-I1)
063700                                TO PHR-AS-PRICE-LAST
063800     MOVE ADJ-LINK-KT-TRADES-COUNT(C4-I1)
063900                                TO PHR-AS-TRADES-COUNT
064000     MOVE ADJ-LINK-KT-VOLUME(C4-I1)
064100                                TO PHR-AS-VOLUME
064200     MOVE ADJ-LINK-KT-VALUE(C4-I1)
064300                                TO PHR-AS-VALUE
064400     MOVE ADJ-LINK-KT-RET(C4-I1)
064500                                TO PHR-AS-RET
064600     MOVE ADJ-LINK-KT-CUMPROD(C4-I1)
064700                                TO PHR-AS-CUMPROD
064800     MOVE ADJ-LINK-KT-ADJ-PRICE(C4-I1)
064900                                TO PHR-AS-ADJ-PRICE
065000     MOVE ADJ-LINK-KT-RET-ANZEIGER(C4-I1)
065100                                TO PHR-AS-RET-ANZEIGER
065200     MOVE SPACES                TO FILLER OF PHR-ANGEREICHERTER-SATZ
065300
065400     MOVE PHR-ANGEREICHERTER-SATZ TO PRICES-SATZ
065500     WRITE PRICES-SATZ
065600     ADD 1 TO C9-RECORDS-WRITTEN
065700     .
065800 C320-99.
065900     EXIT.
066000
066100******************************************************************
066200* Initialisierung von Feldern und Strukturen
066300******************************************************************
066400 C000-INIT SECTION.
066500 C000-00.
066600     INITIALIZE SCHALTER
066700                GEN-ERROR
066800     MOVE ZERO TO C9-FIRMS-READ C9-FIRMS-SKIPPED
066900                  C9-QUOTES-READ C9-RECORDS-WRITTEN
067000                  C4-REQSYM-ANZ C4-FIRMA-ANZ
067100
067200     ACCEPT W-SYSDATUM-2 FROM DATE
067300     MOVE W-SYS-MM TO W-LD-MM
067400     MOVE W-SYS-TT TO W-LD-TT
067500     IF W-SYS-JJ < 50
067600        COMPUTE W-LD-JJJJ = 2000 + W-SYS-JJ
067700     ELSE
067800        COMPUTE W-LD-JJJJ = 1900 + W-SYS-JJ
067900     END-IF
068000     .
068100 C000-99.
068200     EXIT.
068300
068400******************************************************************
068500* Dateien oeffnen - FIRMS/QUOTES/PRICES-OUT/RUN-REPORT sind
068600* zwingend, REQSYMS ist optional (fehlende Datei = keine Liste)
068700******************************************************************
068800 F100-OPEN-DATEIEN SECTION.
068900 F100-00.
069000     OPEN INPUT  FIRMS
069100     IF FILE-NOK-FI
069200        MOVE K-MODUL  TO GE-PROGRAMM
069300        MOVE "FIRMS"  TO GE-DATEI-ID
069400        MOVE FILE-STATUS-FI TO GE-FILE-STATUS
069500        PERFORM Z999-ERRLOG
069600        SET PRG-ABBRUCH TO TRUE
069700        EXIT SECTION
069800     END-IF
069900
070000     OPEN INPUT  REQSYMS
070100
070200     OPEN OUTPUT PRICES-OUT
070300     IF NOT FILE-OK-PO
070400        MOVE K-MODUL     TO GE-PROGRAMM
070500        MOVE "PRICESOU" TO GE-DATEI-ID
070600        MOVE FILE-STATUS-PO TO GE-FILE-STATUS
070700        PERFORM Z999-ERRLOG
070800        SET PRG-ABBRUCH TO TRUE
070900        EXIT SECTION
071000     END-IF
071100
071200     OPEN OUTPUT RUN-REPORT
071300     IF NOT FILE-OK-RR
071400        MOVE K-MODUL     TO GE-PROGRAMM
071500        MOVE "RUNREPT " TO GE-DATEI-ID
071600        MOVE FILE-STATUS-RR TO GE-FILE-STATUS
071700        PERFORM Z999-ERRLOG
071800        SET PRG-ABBRUCH TO TRUE
071900     END-IF
072000     .
072100 F100-99.
072200     EXIT.
072300
072400******************************************************************
072500* optionale Symbolliste vollstaendig in W-REQSYM-TABELLE laden
072600******************************************************************
072700 F200-REQSYMS-LESEN SECTION.
072800 F200-00.
072900     SET REQ-SYM-LEER TO TRUE
073000     IF FILE-OK-RS
073100        PERFORM F210-REQSYM-SATZ-LESEN
073200        PERFORM F220-REQSYM-UEBERNEHMEN UNTIL W-EOF-RS
073300        IF C4-REQSYM-ANZ > ZERO
073400           SET REQ-SYM-VORHANDEN TO TRUE
073500        END-IF
073600     END-IF
073700     .
073800 F200-99.
073900     EXIT.
074000
074100******************************************************************
074200* uebernimmt einen gelesenen REQSYMS-Satz in die Tabelle und liest
074300* den naechsten Satz (aus F200 je Satz aufgerufen)
074400******************************************************************
074500 F220-REQSYM-UEBERNEHMEN SECTION.
074600 F220-00.
074700     IF C4-REQSYM-ANZ < 2000
074800        ADD 1 TO C4-REQSYM-ANZ
074900        MOVE RS-SYMBOL TO W-RS-SYMBOL(C4-REQSYM-ANZ)
075000     END-IF
075100     PERFORM F210-REQSYM-SATZ-LESEN
075200     .
075300 F220-99.
075400     EXIT.
075500
075600******************************************************************
075700* naechsten Satz aus REQSYMS lesen
075800******************************************************************
075900 F210-REQSYM-SATZ-LESEN SECTION.
076000 F210-00.
076100     READ REQSYMS
076200         AT END
076300             SET W-EOF-RS TO TRUE
076400     END-READ
076500     .
076600 F210-99.
076700     EXIT.
076800
076900******************************************************************
077000* naechsten Satz aus FIRMS lesen
077100******************************************************************
077200 F300-READ-FIRMS SECTION.
077300 F300-00.
077400     READ FIRMS
077500         AT END
077600             SET W-EOF-FI TO TRUE
077700     END-READ
077800     .
077900 F300-99.
078000     EXIT.
078100
078200******************************************************************
078300* QUOTES fuer die naechste Firma von vorn oeffnen - die Datei ist
078400* nicht nach Firma sortiert und wird daher je Firma komplett neu
078500* durchsucht
078600******************************************************************
078700 F400-OPEN-QUOTES SECTION.
078800 F400-00.
078900     SET W-NOCH-NICHT-EOF-QU TO TRUE
079000     OPEN INPUT QUOTES
079100     IF FILE-NOK-QU
079200        MOVE K-MODUL  TO GE-PROGRAMM
079300        MOVE "QUOTES" TO GE-DATEI-ID
079400        MOVE FILE-STATUS-QU TO GE-FILE-STATUS
079500        PERFORM Z999-ERRLOG
079600        SET PRG-ABBRUCH TO TRUE
079700     END-IF
079800     .
079900 F400-99.
080000     EXIT.
080100
080200******************************************************************
080300* naechsten Satz aus QUOTES lesen
080400******************************************************************
080500 F500-READ-QUOTES SECTION.
080600 F500-00.
080700     READ QUOTES
080800         AT END
080900             SET W-EOF-QU TO TRUE
081000     END-READ
081100     .
081200 F500-99.
081300     EXIT.
081400
081500******************************************************************
081600* Firmenzeile nach Abschluss einer Firmengruppe auf der Konsole
081700* anzeigen (optionale Steuerzeile gemaess Auftrag KURSHIST-14)
081800******************************************************************
081900 D800-FIRMENZEILE-ANZEIGEN SECTION.
082000 D800-00.
082100     DISPLAY K-MODUL " Firma=" PHR-FS-FIRM-ID
082200             " Symbol=" PHR-FS-SYMBOL
082300             " Saetze=" C4-FIRMA-ANZ
082400             " Schlusskurs=" ADJ-LINK-KT-PRICE-CLOSE(C4-FIRMA-ANZ)
082500     .
082600 D800-99.
082700     EXIT.
082800
082900******************************************************************
083000* Laufbericht schreiben (Kopf + Kontrollsummen)
083100******************************************************************
083200 D900-REPORT-SCHREIBEN SECTION.
083300 D900-00.
083400     MOVE C9-FIRMS-READ      TO D-FIRMS-READ
083500     MOVE C9-FIRMS-SKIPPED   TO D-FIRMS-SKIPPED
083600     MOVE C9-QUOTES-READ     TO D-QUOTES-READ
083700     MOVE C9-RECORDS-WRITTEN TO D-RECORDS-WRITTEN
083800
083900     MOVE "PRICE HISTORY BATCH - RUN SUMMARY" TO RR-ZEILE
084000     WRITE RR-ZEILE
084100
084200     STRING "FIRMS READ ............ " DELIMITED BY SIZE,
084300            D-FIRMS-READ               DELIMITED BY SIZE
084400            INTO RR-ZEILE
084500     WRITE RR-ZEILE
084600
084700     STRING "FIRMS SKIPPED (FILTER)  " DELIMITED BY SIZE,
084800            D-FIRMS-SKIPPED            DELIMITED BY SIZE
084900            INTO RR-ZEILE
085000     WRITE RR-ZEILE
085100
085200     STRING "QUOTE RECORDS READ .... " DELIMITED BY SIZE,
085300            D-QUOTES-READ              DELIMITED BY SIZE
085400            INTO RR-ZEILE
085500     WRITE RR-ZEILE
085600
085700     STRING "RECORDS WRITTEN ....... " DELIMITED BY SIZE,
085800            D-RECORDS-WRITTEN          DELIMITED BY SIZE
085900            INTO RR-ZEILE
086000     WRITE RR-ZEILE
086100     .
086200 D900-99.
086300     EXIT.
086400
086500******************************************************************
086600* Fehlerprotokoll (Trace) - zeigt das Laufdatum (JJJJ vierstellig),
086700* die erste Zeile der optionalen Symbolliste (Ladekontrolle) und
086800* den letzten in GEN-ERROR eingestellten Datei-Oeffnungsfehler
086900******************************************************************
087000 Z999-ERRLOG SECTION.
087100 Z999-00.
087200     DISPLAY K-MODUL " Lauf vom " W-LAUFDATUM-N
087300     DISPLAY K-MODUL " erstes Listensymbol=" W-RS-ERSTES-SYMBOL
087400     DISPLAY K-MODUL " Fehler Datei=" GE-DATEI-ID
087500             " Status=" GE-FILE-STATUS
087600     .
087700 Z999-99.
087800     EXIT.
