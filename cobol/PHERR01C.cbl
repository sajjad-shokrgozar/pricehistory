000100******************************************************************
000200* Copybook       :: PHERR01C
000300* Bibliothek     :: "=PHRLIB"
000400* Letzte Aenderung :: 2019-02-11
000500* Letzte Version   :: A.01.00
000600* Kurzbeschreibung :: Gemeinsamer Fehlerblock (GEN-ERROR) fuer die
000700*                      Znnn-Fehlerparagraphen der Kurshistorie-
000800*                      Programme
000900*
001000* Aenderungen:
001100*----------------------------------------------------------------*
001200* Vers.  | Datum    | von | Kommentar                            *
001300*--------|----------|-----|--------------------------------------*
001400* A.00.00|2019-02-04| kl  | Neuerstellung, analog WSYS022C
001500* A.01.00|2019-02-11| kl  | PROGABBRUCH-Anzeiger ergaenzt
001600*----------------------------------------------------------------*
001700******************************************************************
001800 01  GEN-ERROR.
001900     05  GE-PROGRAMM             PIC X(08).
002000     05  GE-PARAGRAPH            PIC X(08).
002100     05  GE-DATEI-ID             PIC X(08).
002200     05  GE-FILE-STATUS          PIC X(02).
002300     05  GE-RETURN-CODE          PIC S9(04) COMP.
002400     05  GE-TEXT                 PIC X(60).
002500     05  GE-PROGABBRUCH          PIC X.
002600         88  GE-ABBRUCH-JA               VALUE "J".
002700         88  GE-ABBRUCH-NEIN             VALUE "N".
002800     05  FILLER                  PIC X(09).
